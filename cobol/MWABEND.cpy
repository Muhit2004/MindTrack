000100******************************************************************
000200*  COPYBOOK      MWABEND                                         *
000300*  DESCRIPTION.  SYSOUT DIAGNOSTIC LINE WRITTEN BY EACH MWxxxx    *
000400*                PROGRAM'S ABEND ROUTINE SO OPERATIONS CAN SEE    *
000500*                WHICH PARAGRAPH FAILED AND WHAT WAS EXPECTED.    *
000600*  MAINTENANCE.                                                  *
000700*    06/14/93 RWK  ORIGINAL COPYBOOK - COMMON ABEND-LINE LAYOUT   *
000800*                  SHARED BY EVERY MWxxxx BATCH PROGRAM            *
000900*    04/11/97 JHT  WIDENED ABEND-REASON FROM 30 TO 40 BYTES       *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                     PIC X(10) VALUE "*** ABEND ".
001300     05  PARA-NAME                  PIC X(20).
001400     05  FILLER                     PIC X(02) VALUE SPACES.
001500     05  ABEND-REASON               PIC X(40).
001600     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL               PIC 9(9).
001800     05  FILLER                     PIC X(02) VALUE SPACES.
001900     05  ACTUAL-VAL                 PIC 9(9).
002000     05  FILLER                     PIC X(36) VALUE SPACES.
