000100******************************************************************
000200*  COPYBOOK      MWACTREC                                        *
000300*  DESCRIPTION.  WELLNESS ACTIVITY RECORD - ONE PER LOGGED        *
000400*                SLEEP / MEDITATION / JOURNAL / SCREEN-TIME       *
000500*                ACTIVITY.  COMMON HEADER FOLLOWED BY A 40-BYTE   *
000600*                TYPE-SPECIFIC DETAIL AREA REDEFINED BY ACT-TYPE. *
000700*  MAINTENANCE.                                                  *
000800*    06/14/93 RWK  ORIGINAL COPYBOOK FOR ACTIVITY-SCORING RUN     *
000900*    11/02/94 RWK  ADDED SCREEN-TIME BLUE-LIGHT-FILTER FLAG       *
001000*    03/09/99 LMP  Y2K - ACT-DATE CONFIRMED FULL 4-DIGIT CCYY     *
001100*    08/21/01 DJF  ADDED TRAILING FILLER FOR FUTURE EXPANSION     *
001200******************************************************************
001300 01  ACTIVITY-REC.
001400     05  ACT-ID                     PIC 9(5).
001500     05  ACT-TYPE                   PIC X(01).
001600         88  ACT-TYPE-SLEEP             VALUE "S".
001700         88  ACT-TYPE-MEDITATION        VALUE "M".
001800         88  ACT-TYPE-JOURNAL           VALUE "J".
001900         88  ACT-TYPE-SCREEN            VALUE "T".
002000         88  ACT-TYPE-VALID             VALUE "S" "M" "J" "T".
002100     05  ACT-DATE                   PIC 9(8).
002200     05  ACT-DURATION               PIC 9(4)V9.
002300     05  ACT-NOTES                  PIC X(30).
002400     05  ACT-DETAIL-AREA            PIC X(40).
002500     05  ACT-DETAIL-SLEEP REDEFINES ACT-DETAIL-AREA.
002600         10  SLP-QUALITY             PIC 9(2).
002700         10  SLP-BEDTIME             PIC 9(4).
002800         10  SLP-WAKETIME            PIC 9(4).
002900         10  SLP-NIGHTMARES          PIC X(1).
003000             88  SLP-NIGHTMARES-YES     VALUE "Y".
003100         10  FILLER                  PIC X(29).
003200     05  ACT-DETAIL-MEDITATION REDEFINES ACT-DETAIL-AREA.
003300         10  MED-TYPE                PIC X(10).
003400         10  MED-FOCUS               PIC X(10).
003500         10  MED-DISTRACT            PIC 9(3).
003600         10  MED-COMPLETED           PIC X(1).
003700             88  MED-COMPLETED-YES      VALUE "Y".
003800         10  FILLER                  PIC X(16).
003900     05  ACT-DETAIL-JOURNAL REDEFINES ACT-DETAIL-AREA.
004000         10  JRN-MOOD-BEFORE         PIC 9(2).
004100         10  JRN-MOOD-AFTER          PIC 9(2).
004200         10  JRN-WORD-COUNT          PIC 9(5).
004300         10  JRN-THEME               PIC X(12).
004400         10  JRN-BENEFICIAL          PIC X(1).
004500             88  JRN-BENEFICIAL-YES     VALUE "Y".
004600         10  FILLER                  PIC X(18).
004700     05  ACT-DETAIL-SCREEN REDEFINES ACT-DETAIL-AREA.
004800         10  SCR-DEVICE              PIC X(10).
004900         10  SCR-PURPOSE             PIC X(13).
005000         10  SCR-BREAKS              PIC 9(3).
005100         10  SCR-EYESTRAIN           PIC X(1).
005200             88  SCR-EYESTRAIN-YES      VALUE "Y".
005300         10  SCR-BLUEFILTER          PIC X(1).
005400             88  SCR-BLUEFILTER-YES     VALUE "Y".
005500         10  FILLER                  PIC X(12).
005600     05  FILLER                     PIC X(01).
