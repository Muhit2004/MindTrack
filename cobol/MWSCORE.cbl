000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MWSCORE.
000400 AUTHOR. R W KOSINSKI.
000500 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/93.
000700 DATE-COMPILED. 06/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  --------------------------------------------------------------*
001200*  06/14/93 RWK  ORIGINAL - ONE PROGRESS-SCORE FORMULA PER        *
001300*                ACTIVITY TYPE                                    *
001400*  09/02/93 RWK  ADDED MEDITATION AND JOURNAL FORMULAS            *
001500*  01/17/94 RWK  ADDED SCREEN-TIME FORMULA AND WORK/EDUCATION     *
001600*                PURPOSE BONUS                                    *
001700*  11/30/94 RWK  CLAMPED ALL FOUR SCORES TO A ZERO FLOOR -        *
001800*                PRIOR RELEASE ALLOWED A NEGATIVE SCORE TO        010399JS
001900*                PASS THROUGH TO THE REPORT                       010399JS
002000*  03/09/99 LMP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *
002100*                NO CHANGE REQUIRED, SIGNED OFF                  *
002200*  07/19/01 DJF  RENUMBERED UNDER THE MINDTRACK PROJECT NAMING    *
002300*                STANDARD                                        *
002400*  04/03/03 DJF  JOURNAL SCORE NOW ALSO CAPPED AT 100 PER THE     *
002500*                REVISED SCORING STANDARD                         *
002600*  09/02/10 CAL  REQ 4758 - THE FINAL MOVE OF WS-RAW-SCORE (2      *
002700*                DECIMALS) TO SC-PROGRESS-SCORE (1 DECIMAL) WAS    *
002800*                TRUNCATING THE TENTHS DIGIT INSTEAD OF ROUNDING   *
002900*                IT; CHANGED TO COMPUTE ... ROUNDED IN ALL FOUR    *
003000*                SCORE PARAGRAPHS                                  *
003100******************************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-HOURS                PIC S9(3)V99 COMP-3.
004700     05  WS-DIFF-HOURS           PIC S9(3)V99 COMP-3.
004800     05  WS-TIME-SCORE           PIC S9(3)V99 COMP-3.
004900     05  WS-QUALITY-SCORE        PIC S9(3)V99 COMP-3.
005000     05  WS-BASE-SCORE           PIC S9(3)V99 COMP-3.
005100     05  WS-DURATION-BONUS       PIC S9(3)V99 COMP-3.
005200     05  WS-DISTRACT-PENALTY     PIC S9(3)V99 COMP-3.
005300     05  WS-MOOD-IMPROVEMENT     PIC S9(3)V99 COMP-3.
005400     05  WS-WORD-BONUS           PIC S9(3)V99 COMP-3.
005500     05  WS-BENEFIT-BONUS        PIC S9(3)V99 COMP-3.
005600     05  WS-DURATION-SCORE       PIC S9(3)V99 COMP-3.
005700     05  WS-DURATION-PENALTY     PIC S9(3)V99 COMP-3.
005800     05  WS-BREAKS-BONUS         PIC S9(3)V99 COMP-3.
005900     05  WS-EYESTRAIN-PENALTY    PIC S9(3)V99 COMP-3.
006000     05  WS-PURPOSE-BONUS        PIC S9(3)V99 COMP-3.
006100     05  WS-RAW-SCORE            PIC S9(5)V99 COMP-3.
006200     05  WS-RAW-SCORE-TRC REDEFINES WS-RAW-SCORE
006300                              PIC S9(5)V99 COMP-3.
006400     05  FILLER                  PIC X(01).
006500 
006600 LINKAGE SECTION.
006700 01  SCORE-CALC-REC.
006800     05  SC-TYPE-SW              PIC X(01).
006900         88  SC-TYPE-SLEEP          VALUE "S".
007000         88  SC-TYPE-MEDITATION     VALUE "M".
007100         88  SC-TYPE-JOURNAL        VALUE "J".
007200         88  SC-TYPE-SCREEN         VALUE "T".
007300     05  SC-DURATION             PIC 9(4)V9 COMP-3.
007400     05  SC-SLEEP-QUALITY        PIC 9(2) COMP-3.
007500     05  SC-MED-COMPLETED-SW     PIC X(01).
007600         88  SC-MED-COMPLETED-YES  VALUE "Y".
007700     05  SC-MED-DISTRACT         PIC 9(3) COMP-3.
007800     05  SC-JRN-MOOD-BEFORE      PIC 9(2) COMP-3.
007900     05  SC-JRN-MOOD-AFTER       PIC 9(2) COMP-3.
008000     05  SC-JRN-WORD-COUNT       PIC 9(5) COMP-3.
008100     05  SC-JRN-BENEFICIAL-SW    PIC X(01).
008200         88  SC-JRN-BENEFICIAL-YES VALUE "Y".
008300     05  SC-SCR-BREAKS           PIC 9(3) COMP-3.
008400     05  SC-SCR-EYESTRAIN-SW     PIC X(01).
008500         88  SC-SCR-EYESTRAIN-YES  VALUE "Y".
008600     05  SC-SCR-PURPOSE          PIC X(13).
008700     05  SC-SCR-PURPOSE-R REDEFINES SC-SCR-PURPOSE.
008800         10  SC-SCR-PURPOSE-L     PIC X(06).
008900         10  SC-SCR-PURPOSE-RT    PIC X(07).
009000     05  SC-PROGRESS-SCORE       PIC 9(3)V9 COMP-3.
009100     05  SC-PROGRESS-SCORE-TRC REDEFINES SC-PROGRESS-SCORE
009200                              PIC 9(3)V9 COMP-3.
009300     05  FILLER                  PIC X(01).
009400 01  RETURN-CD                  PIC 9(4) COMP.
009500 
009600 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
009700     IF SC-TYPE-SLEEP
009800         PERFORM 100-CALC-SLEEP-SCORE
009900     ELSE IF SC-TYPE-MEDITATION
010000         PERFORM 200-CALC-MEDITATION-SCORE
010100     ELSE IF SC-TYPE-JOURNAL
010200         PERFORM 300-CALC-JOURNAL-SCORE
010300     ELSE IF SC-TYPE-SCREEN
010400         PERFORM 400-CALC-SCREEN-SCORE.
010500 
010600     MOVE ZERO TO RETURN-CD.
010700     GOBACK.
010800 
010900 100-CALC-SLEEP-SCORE.
011000*  SCORE = (TIMESCORE + QUALITYSCORE) / 2, TIMESCORE ANCHORED
011100*  ON AN 8.0 HOUR NIGHT
011200     COMPUTE WS-HOURS = SC-DURATION / 60.
011300     COMPUTE WS-DIFF-HOURS = WS-HOURS - 8.0.
011400     IF WS-DIFF-HOURS < 0
011500         MULTIPLY WS-DIFF-HOURS BY -1 GIVING WS-DIFF-HOURS.
011600     COMPUTE WS-TIME-SCORE = 100 - (WS-DIFF-HOURS * 12.5).
011700     IF WS-TIME-SCORE < 0
011800         MOVE 0 TO WS-TIME-SCORE.
011900     COMPUTE WS-QUALITY-SCORE = SC-SLEEP-QUALITY * 10.
012000     COMPUTE WS-RAW-SCORE ROUNDED =
012100             (WS-TIME-SCORE + WS-QUALITY-SCORE) / 2.
012200     IF WS-RAW-SCORE < 0
012300         MOVE 0 TO WS-RAW-SCORE.
012400     COMPUTE SC-PROGRESS-SCORE ROUNDED = WS-RAW-SCORE.
012500 
012600 200-CALC-MEDITATION-SCORE.
012700*  BASE 70 IF COMPLETED ELSE 40, PLUS DURATION BONUS LESS
012800*  DISTRACTION PENALTY
012900     IF SC-MED-COMPLETED-YES
013000         MOVE 70 TO WS-BASE-SCORE
013100     ELSE
013200         MOVE 40 TO WS-BASE-SCORE.
013300 
013400     IF SC-DURATION > 30
013500         MOVE 30 TO WS-DURATION-BONUS
013600     ELSE
013700         MOVE SC-DURATION TO WS-DURATION-BONUS.
013800 
013900     COMPUTE WS-DISTRACT-PENALTY = SC-MED-DISTRACT * 5.
014000     IF WS-DISTRACT-PENALTY > 20
014100         MOVE 20 TO WS-DISTRACT-PENALTY.
014200 
014300     COMPUTE WS-RAW-SCORE ROUNDED =
014400             WS-BASE-SCORE + WS-DURATION-BONUS
014500                           - WS-DISTRACT-PENALTY.
014600     IF WS-RAW-SCORE < 0
014700         MOVE 0 TO WS-RAW-SCORE.
014800     COMPUTE SC-PROGRESS-SCORE ROUNDED = WS-RAW-SCORE.
014900 
015000 300-CALC-JOURNAL-SCORE.
015100*  MOOD-IMPROVEMENT PLUS WORD, BENEFIT AND DURATION BONUSES,
015200*  CLAMPED 0 TO 100
015300     COMPUTE WS-MOOD-IMPROVEMENT =
015400             ((SC-JRN-MOOD-AFTER - SC-JRN-MOOD-BEFORE) + 10) * 5.
015500 
015600     COMPUTE WS-WORD-BONUS = SC-JRN-WORD-COUNT / 25.
015700     IF WS-WORD-BONUS > 20
015800         MOVE 20 TO WS-WORD-BONUS.
015900 
016000     IF SC-JRN-BENEFICIAL-YES
016100         MOVE 20 TO WS-BENEFIT-BONUS
016200     ELSE
016300         MOVE 0 TO WS-BENEFIT-BONUS.
016400 
016500     COMPUTE WS-DURATION-SCORE = SC-DURATION * 2.
016600     IF WS-DURATION-SCORE > 30
016700         MOVE 30 TO WS-DURATION-SCORE.
016800 
016900     COMPUTE WS-RAW-SCORE ROUNDED =
017000             WS-MOOD-IMPROVEMENT + WS-WORD-BONUS
017100           + WS-BENEFIT-BONUS + WS-DURATION-SCORE.
017200     IF WS-RAW-SCORE < 0
017300         MOVE 0 TO WS-RAW-SCORE.
017400     IF WS-RAW-SCORE > 100                                      040303DJF
017500         MOVE 100 TO WS-RAW-SCORE.                               040303DJF
017600     COMPUTE SC-PROGRESS-SCORE ROUNDED = WS-RAW-SCORE.
017700 
017800 400-CALC-SCREEN-SCORE.
017900*  100 LESS DURATION PENALTY PLUS BREAKS BONUS LESS EYE-STRAIN
018000*  PENALTY PLUS WORK/EDUCATION PURPOSE BONUS
018100     COMPUTE WS-DURATION-PENALTY = SC-DURATION / 5.
018200     IF WS-DURATION-PENALTY > 60
018300         MOVE 60 TO WS-DURATION-PENALTY.
018400 
018500     COMPUTE WS-BREAKS-BONUS = SC-SCR-BREAKS * 5.
018600     IF WS-BREAKS-BONUS > 25
018700         MOVE 25 TO WS-BREAKS-BONUS.
018800 
018900     IF SC-SCR-EYESTRAIN-YES
019000         MOVE 15 TO WS-EYESTRAIN-PENALTY
019100     ELSE
019200         MOVE 0 TO WS-EYESTRAIN-PENALTY.
019300 
019400     IF SC-SCR-PURPOSE = "WORK         " OR
019500        SC-SCR-PURPOSE = "EDUCATION    "
019600         MOVE 10 TO WS-PURPOSE-BONUS
019700     ELSE
019800         MOVE 0 TO WS-PURPOSE-BONUS.
019900 
020000     COMPUTE WS-RAW-SCORE ROUNDED =
020100             100 - WS-DURATION-PENALTY + WS-BREAKS-BONUS
020200                 - WS-EYESTRAIN-PENALTY + WS-PURPOSE-BONUS.
020300     IF WS-RAW-SCORE < 0
020400         MOVE 0 TO WS-RAW-SCORE.
020500     COMPUTE SC-PROGRESS-SCORE ROUNDED = WS-RAW-SCORE.
