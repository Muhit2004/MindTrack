000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MWGOALEV.
000300 AUTHOR. R W KOSINSKI.
000400 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/21/93.
000600 DATE-COMPILED. 06/21/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE WELLNESS-GOAL FILE INTO A
001300*          TABLE IN STORAGE, THEN SCANS THE ACCEPTED-ACTIVITY
001400*          WORK FILE PRODUCED BY MWACTEDT ONE RECORD AT A TIME,
001500*          TESTING EACH ACTIVITY AGAINST EVERY GOAL IN THE TABLE
001600*          AND ACCUMULATING PROGRESS.  WHEN THE SCAN IS COMPLETE
001700*          THE FINAL PERCENTAGE AND COMPLETION STATUS ARE
001800*          COMPUTED FOR EACH GOAL AND WRITTEN TO THE GOALOK WORK
001900*          FILE FOR THE REPORT STEP.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE              -   MWGOALEV.GOALS
002400*          INPUT FILE              -   MWGOALEV.ACTOK
002500*          OUTPUT FILE PRODUCED    -   MWGOALEV.GOALOK
002600*          OUTPUT ERROR FILE       -   MWGOALEV.GOALERR
002700*          DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000*  CHANGE LOG
003100*  --------------------------------------------------------------
003200*  06/21/93 RWK  ORIGINAL - BUILDS THE GOAL TABLE, THEN SCANS THE
003300*                ACCEPTED-ACTIVITY WORK FILE AGAINST IT
003400*  09/18/95 RWK  RAISED GOAL-TAB FROM 25 TO 50 ROWS (SEE MWGOLREC)
003500*  03/09/99 LMP  Y2K - CONFIRMED GOL-START/GOL-END/AWK-ACT-DATE
003600*                ALL CARRY A FULL 4-DIGIT CENTURY
003700*  07/19/01 DJF  RENUMBERED PARAGRAPHS UNDER THE MINDTRACK
003800*                PROJECT NAMING STANDARD
003900*  11/14/04 CAL  ADDED GOALS-MET-COUNT FOR THE REPORT'S GRAND
004000*                TOTAL OF ACTIVITY x GOAL MEETS-GOAL EVENTS
004100*  02/11/06 CAL  ADDED THE GOALTOT WORK FILE SO MWREPORT DOES NOT
004200*                HAVE TO RE-DERIVE GOALS-MET-COUNT ITSELF
004300******************************************************************
004400 
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON  STATUS IS RERUN-REQUESTED
005100            OFF STATUS IS NORMAL-RUN.
005200 
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800 
005900     SELECT GOALS
006000     ASSIGN TO UT-S-GOALS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300 
006400     SELECT ACTOK
006500     ASSIGN TO UT-S-ACTOK
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE2.
006800 
006900     SELECT GOALOK
007000     ASSIGN TO UT-S-GOALOK
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300 
007400     SELECT GOALERR
007500     ASSIGN TO UT-S-GOALERR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800 
007900     SELECT GOALTOT
008000     ASSIGN TO UT-S-GOALTOT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300 
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300 
009400 FD  GOALS
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 66 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS GOALS-REC-DATA.
010000 01  GOALS-REC-DATA PIC X(66).
010100 
010200 FD  ACTOK
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 98 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ACTOK-REC.
010800 01  ACTOK-REC PIC X(98).
010900 
011000 FD  GOALOK
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 86 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS GOALOK-REC.
011600 01  GOALOK-REC PIC X(86).
011700 
011800 FD  GOALERR
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 106 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS GOALS-REC-ERR.
012400 01  GOALS-REC-ERR.
012500     05  ERR-MSG                     PIC X(40).
012600     05  REST-OF-REC                 PIC X(66).
012700 
012800 FD  GOALTOT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 22 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS GOALTOT-REC.
013400 01  GOALTOT-REC PIC X(22).
013500 
013600 WORKING-STORAGE SECTION.
013700 
013800 01  FILE-STATUS-CODES.
013900     05  OFCODE                  PIC X(2).
014000         88  CODE-WRITE    VALUE SPACES.
014100     05  OFCODE2                 PIC X(2).
014200         88  CODE-READ-ACTOK  VALUE SPACES.
014300     05  FILLER                  PIC X(01).
014400 
014500 COPY MWGOLREC.
014600 
014700 COPY MWGOLWRK.
014800 
014900 COPY MWACTWRK.
015000 
015100 COPY MWGTOTWK.
015200 
015300 COPY MWABEND.
015400 
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  GOAL-RECORDS-READ        PIC 9(5) COMP.
015700     05  GOAL-RECORDS-IN-ERROR    PIC 9(5) COMP.
015800     05  ACT-RECORDS-READ         PIC 9(7) COMP.
015900     05  GOALS-MET-COUNT          PIC 9(7) COMP.
016000     05  WS-SUB                   PIC 9(4) COMP.
016100     05  FILLER                   PIC X(01).
016200 
016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-GOALS-SW            PIC X(01) VALUE "Y".
016500         88  NO-MORE-GOALS VALUE "N".
016600     05  MORE-ACTOK-SW            PIC X(01) VALUE "Y".
016700         88  NO-MORE-ACTOK VALUE "N".
016800     05  GOAL-ERROR-SW            PIC X(01) VALUE "N".
016900         88  GOAL-IS-INVALID  VALUE "Y".
017000     05  FILLER                   PIC X(01).
017100 
017200 01  MISC-WS-FLDS.
017300     05  ZERO-VAL                 PIC 9(1) VALUE 0.
017400     05  ONE-VAL                  PIC 9(1) VALUE 1.
017500     05  WS-SLEEP-HOURS           PIC S9(5)V99 COMP-3.
017600     05  FILLER                   PIC X(01).
017700 
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 200-SCAN-ACTIVITIES THRU 200-EXIT
018100             UNTIL NO-MORE-ACTOK.
018200     PERFORM 600-WRITE-ALL-GOAL-SUMMARY THRU 600-EXIT.
018300     PERFORM 650-WRITE-GOALTOT THRU 650-EXIT.
018400     PERFORM 999-CLEANUP THRU 999-EXIT.
018500     MOVE +0 TO RETURN-CODE.
018600     GOBACK.
018700 
018800 000-HOUSEKEEPING.
018900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019000     DISPLAY "******** BEGIN JOB MWGOALEV ********".
019100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019200     MOVE ZERO TO GOAL-TAB-ROWS.
019300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019400     PERFORM 100-LOAD-GOALS THRU 100-EXIT
019500             UNTIL NO-MORE-GOALS.
019600     IF GOAL-TAB-ROWS = ZERO
019700         MOVE "NO VALID GOALS IN GOALS FILE" TO ABEND-REASON
019800         GO TO 1000-ABEND-RTN.
019900     PERFORM 910-READ-ACTOK THRU 910-EXIT.
020000 000-EXIT.
020100     EXIT.
020200 
020300 100-LOAD-GOALS.
020400     MOVE "100-LOAD-GOALS" TO PARA-NAME.
020500     PERFORM 900-READ-GOALS THRU 900-EXIT.
020600     IF NO-MORE-GOALS
020700         GO TO 100-EXIT.
020800 
020900     MOVE "N" TO GOAL-ERROR-SW.
021000     IF NOT GOL-TYPE-VALID
021100         MOVE "*** INVALID GOAL TYPE CODE" TO ERR-MSG
021200         MOVE "Y" TO GOAL-ERROR-SW.
021300 
021400     IF GOL-TARGET NOT NUMERIC OR GOL-TARGET NOT > ZERO
021500         MOVE "*** GOAL TARGET MUST EXCEED ZERO" TO ERR-MSG
021600         MOVE "Y" TO GOAL-ERROR-SW.
021700 
021800     IF GOAL-IS-INVALID
021900         PERFORM 710-WRITE-GOALERR THRU 710-EXIT
022000     ELSE
022100         ADD 1 TO GOAL-TAB-ROWS
022200         MOVE GOL-TYPE       TO GT-TYPE   (GOAL-TAB-ROWS)
022300         MOVE GOL-TARGET     TO GT-TARGET (GOAL-TAB-ROWS)
022400         MOVE GOL-START      TO GT-START  (GOAL-TAB-ROWS)
022500         MOVE GOL-END        TO GT-END    (GOAL-TAB-ROWS)
022600         MOVE GOL-DESC       TO GT-DESC   (GOAL-TAB-ROWS)
022700         MOVE ZERO           TO GT-CURR-PROGRESS (GOAL-TAB-ROWS)
022800         MOVE ZERO           TO GT-PERCENTAGE     (GOAL-TAB-ROWS)
022900         MOVE "N"            TO GT-COMPLETE-SW    (GOAL-TAB-ROWS).
023000 100-EXIT.
023100     EXIT.
023200 
023300 200-SCAN-ACTIVITIES.
023400     MOVE "200-SCAN-ACTIVITIES" TO PARA-NAME.
023500     PERFORM 400-APPLY-GOAL-TABLE THRU 400-EXIT
023600             VARYING GOAL-IDX FROM 1 BY 1
023700             UNTIL GOAL-IDX > GOAL-TAB-ROWS.
023800     PERFORM 910-READ-ACTOK THRU 910-EXIT.
023900 200-EXIT.
024000     EXIT.
024100 
024200******************************************************************
024300*    TESTS ONE GOAL ROW AGAINST THE CURRENT ACTIVITY-WORK-REC
024400*    FOR BOTH THE MEETSGOAL EVENT COUNT AND THE ACCUMULATION
024500*    RULES.  AWK-ACT-TYPE DRIVES WHICH GOAL TYPE CAN MATCH.
024600******************************************************************
024700 400-APPLY-GOAL-TABLE.
024800     MOVE "400-APPLY-GOAL-TABLE" TO PARA-NAME.
024900 
025000     IF AWK-TYPE-SLEEP AND GT-TYPE-SLEEP-HRS (GOAL-IDX)
025100         COMPUTE WS-SLEEP-HOURS = AWK-ACT-DURATION / 60
025200         IF WS-SLEEP-HOURS >= GT-TARGET (GOAL-IDX)
025300             ADD 1 TO GOALS-MET-COUNT
025400         END-IF
025500         ADD WS-SLEEP-HOURS TO
025600             GT-CURR-PROGRESS (GOAL-IDX).
025700 
025800     IF AWK-TYPE-MEDITATION AND GT-TYPE-MEDIT-MIN (GOAL-IDX)
025900         IF AWK-ACT-DURATION >= GT-TARGET (GOAL-IDX)
026000             ADD 1 TO GOALS-MET-COUNT
026100         END-IF
026200         ADD AWK-ACT-DURATION TO
026300             GT-CURR-PROGRESS (GOAL-IDX).
026400 
026500     IF AWK-TYPE-JOURNAL AND GT-TYPE-MOOD-SCORE (GOAL-IDX)
026600         IF (AWK-JRN-MOOD-AFTER - AWK-JRN-MOOD-BEFORE)
026700                 >= GT-TARGET (GOAL-IDX)
026800             ADD 1 TO GOALS-MET-COUNT
026900         END-IF.
027000 
027100     IF AWK-TYPE-JOURNAL AND GT-TYPE-JOURNAL-ENTRIES (GOAL-IDX)
027200         ADD 1 TO GT-CURR-PROGRESS (GOAL-IDX).
027300 
027400     IF AWK-TYPE-SCREEN AND GT-TYPE-SCREEN-LIMIT (GOAL-IDX)
027500         IF AWK-ACT-DURATION <= GT-TARGET (GOAL-IDX)
027600             ADD 1 TO GOALS-MET-COUNT
027700         END-IF
027800         ADD AWK-ACT-DURATION TO
027900             GT-CURR-PROGRESS (GOAL-IDX).
028000 
028100     IF GT-CURR-PROGRESS (GOAL-IDX) < ZERO
028200         MOVE ZERO TO GT-CURR-PROGRESS (GOAL-IDX).
028300 400-EXIT.
028400     EXIT.
028500 
028600 600-WRITE-ALL-GOAL-SUMMARY.
028700     MOVE "600-WRITE-ALL-GOAL-SUMMARY" TO PARA-NAME.
028800     PERFORM 610-WRITE-ONE-GOAL-SUMMARY THRU 610-EXIT
028900             VARYING GOAL-IDX FROM 1 BY 1
029000             UNTIL GOAL-IDX > GOAL-TAB-ROWS.
029100 600-EXIT.
029200     EXIT.
029300 
029400 610-WRITE-ONE-GOAL-SUMMARY.
029500     IF GT-TYPE-SCREEN-LIMIT (GOAL-IDX)
029600         IF GT-CURR-PROGRESS (GOAL-IDX) <= GT-TARGET (GOAL-IDX)
029700             MOVE "Y" TO GT-COMPLETE-SW (GOAL-IDX)
029800         ELSE
029900             MOVE "N" TO GT-COMPLETE-SW (GOAL-IDX)
030000         END-IF
030100     ELSE
030200         IF GT-CURR-PROGRESS (GOAL-IDX) >= GT-TARGET (GOAL-IDX)
030300             MOVE "Y" TO GT-COMPLETE-SW (GOAL-IDX)
030400         ELSE
030500             MOVE "N" TO GT-COMPLETE-SW (GOAL-IDX)
030600         END-IF
030700     END-IF.
030800 
030900     IF GT-TARGET (GOAL-IDX) = ZERO
031000         MOVE ZERO TO GT-PERCENTAGE (GOAL-IDX)
031100     ELSE
031200         COMPUTE GT-PERCENTAGE (GOAL-IDX) ROUNDED =
031300             (GT-CURR-PROGRESS (GOAL-IDX) /
031400              GT-TARGET (GOAL-IDX)) * 100.
031500 
031600     MOVE GT-TYPE          (GOAL-IDX) TO GWK-TYPE.
031700     MOVE GT-TARGET        (GOAL-IDX) TO GWK-TARGET.
031800     MOVE GT-START         (GOAL-IDX) TO GWK-START.
031900     MOVE GT-END           (GOAL-IDX) TO GWK-END.
032000     MOVE GT-DESC          (GOAL-IDX) TO GWK-DESC.
032100     MOVE GT-CURR-PROGRESS (GOAL-IDX) TO GWK-PROGRESS.
032200     MOVE GT-PERCENTAGE    (GOAL-IDX) TO GWK-PERCENTAGE.
032300     MOVE GT-COMPLETE-SW   (GOAL-IDX) TO GWK-COMPLETE-SW.
032400     WRITE GOALOK-REC FROM GOAL-WORK-REC.
032500 610-EXIT.
032600     EXIT.
032700 
032800 650-WRITE-GOALTOT.
032900     MOVE "650-WRITE-GOALTOT" TO PARA-NAME.
033000     MOVE GOALS-MET-COUNT       TO GTW-GOALS-MET-COUNT.
033100     MOVE GOAL-RECORDS-IN-ERROR TO GTW-GOAL-RECS-REJECTED.
033200     WRITE GOALTOT-REC FROM GOAL-TOTALS-REC.
033300 650-EXIT.
033400     EXIT.
033500 
033600 710-WRITE-GOALERR.
033700     MOVE GOAL-REC TO REST-OF-REC.
033800     WRITE GOALS-REC-ERR.
033900     ADD 1 TO GOAL-RECORDS-IN-ERROR.
034000 710-EXIT.
034100     EXIT.
034200 
034300 800-OPEN-FILES.
034400     MOVE "800-OPEN-FILES" TO PARA-NAME.
034500     OPEN INPUT GOALS, ACTOK.
034600     OPEN OUTPUT GOALOK, GOALERR, GOALTOT, SYSOUT.
034700 800-EXIT.
034800     EXIT.
034900 
035000 850-CLOSE-FILES.
035100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035200     CLOSE GOALS, ACTOK, GOALOK, GOALERR, GOALTOT, SYSOUT.
035300 850-EXIT.
035400     EXIT.
035500 
035600 900-READ-GOALS.
035700     READ GOALS INTO GOAL-REC
035800         AT END MOVE "N" TO MORE-GOALS-SW
035900         GO TO 900-EXIT
036000     END-READ.
036100     ADD 1 TO GOAL-RECORDS-READ.
036200 900-EXIT.
036300     EXIT.
036400 
036500 910-READ-ACTOK.
036600     READ ACTOK INTO ACTIVITY-WORK-REC
036700         AT END MOVE "N" TO MORE-ACTOK-SW
036800         GO TO 910-EXIT
036900     END-READ.
037000     ADD 1 TO ACT-RECORDS-READ.
037100 910-EXIT.
037200     EXIT.
037300 
037400 999-CLEANUP.
037500     MOVE "999-CLEANUP" TO PARA-NAME.
037600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037700     DISPLAY "** GOAL RECORDS READ     **" GOAL-RECORDS-READ.
037800     DISPLAY "** GOAL RECORDS REJECTED **" GOAL-RECORDS-IN-ERROR.
037900     DISPLAY "** ACTIVITY RECORDS SCANNED **" ACT-RECORDS-READ.
038000     DISPLAY "** GOALS-MET EVENTS      **" GOALS-MET-COUNT.
038100     DISPLAY "******** NORMAL END OF JOB MWGOALEV ********".
038200 999-EXIT.
038300     EXIT.
038400 
038500 1000-ABEND-RTN.
038600     WRITE SYSOUT-REC FROM ABEND-REC.
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB - MWGOALEV ***"
038900         UPON CONSOLE.
039000     DIVIDE ZERO-VAL INTO ONE-VAL.
