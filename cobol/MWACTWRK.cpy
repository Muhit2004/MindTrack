000100******************************************************************
000200*  COPYBOOK      MWACTWRK                                        *
000300*  DESCRIPTION.  ACCEPTED-ACTIVITY WORK RECORD.  THIS IS THE      *
000400*                ACTIVITY-REC LAYOUT (MWACTREC) AS WRITTEN BY     *
000500*                MWACTEDT TO THE ACTOK WORK FILE, WITH THE        *
000600*                COMPUTED PROGRESS SCORE APPENDED SO THAT         *
000700*                MWGOALEV, MWSTREAK AND MWREPORT DO NOT HAVE TO   *
000800*                RECOMPUTE IT.                                   *
000900*  MAINTENANCE.                                                  *
001000*    06/21/93 RWK  ORIGINAL COPYBOOK FOR THE ACTOK WORK FILE      *
001100*    03/09/99 LMP  Y2K - AWK-ACT-DATE CONFIRMED CCYYMMDD          *
001200******************************************************************
001300 01  ACTIVITY-WORK-REC.
001400     05  AWK-ACT-ID                 PIC 9(5).
001500     05  AWK-ACT-TYPE               PIC X(01).
001600         88  AWK-TYPE-SLEEP             VALUE "S".
001700         88  AWK-TYPE-MEDITATION        VALUE "M".
001800         88  AWK-TYPE-JOURNAL           VALUE "J".
001900         88  AWK-TYPE-SCREEN            VALUE "T".
002000     05  AWK-ACT-DATE               PIC 9(8).
002100     05  AWK-ACT-DURATION           PIC 9(4)V9.
002200     05  AWK-ACT-NOTES              PIC X(30).
002300     05  AWK-DETAIL-AREA            PIC X(40).
002400     05  AWK-DETAIL-SLEEP REDEFINES AWK-DETAIL-AREA.
002500         10  AWK-SLP-QUALITY         PIC 9(2).
002600         10  AWK-SLP-BEDTIME         PIC 9(4).
002700         10  AWK-SLP-WAKETIME        PIC 9(4).
002800         10  AWK-SLP-NIGHTMARES      PIC X(1).
002900             88  AWK-SLP-NIGHTMARES-YES VALUE "Y".
003000         10  FILLER                  PIC X(29).
003100     05  AWK-DETAIL-MEDITATION REDEFINES AWK-DETAIL-AREA.
003200         10  AWK-MED-TYPE            PIC X(10).
003300         10  AWK-MED-FOCUS           PIC X(10).
003400         10  AWK-MED-DISTRACT        PIC 9(3).
003500         10  AWK-MED-COMPLETED       PIC X(1).
003600             88  AWK-MED-COMPLETED-YES VALUE "Y".
003700         10  FILLER                  PIC X(16).
003800     05  AWK-DETAIL-JOURNAL REDEFINES AWK-DETAIL-AREA.
003900         10  AWK-JRN-MOOD-BEFORE     PIC 9(2).
004000         10  AWK-JRN-MOOD-AFTER      PIC 9(2).
004100         10  AWK-JRN-WORD-COUNT      PIC 9(5).
004200         10  AWK-JRN-THEME           PIC X(12).
004300         10  AWK-JRN-BENEFICIAL      PIC X(1).
004400             88  AWK-JRN-BENEFICIAL-YES VALUE "Y".
004500         10  FILLER                  PIC X(18).
004600     05  AWK-DETAIL-SCREEN REDEFINES AWK-DETAIL-AREA.
004700         10  AWK-SCR-DEVICE          PIC X(10).
004800         10  AWK-SCR-PURPOSE         PIC X(13).
004900         10  AWK-SCR-BREAKS          PIC 9(3).
005000         10  AWK-SCR-EYESTRAIN       PIC X(1).
005100             88  AWK-SCR-EYESTRAIN-YES VALUE "Y".
005200         10  AWK-SCR-BLUEFILTER      PIC X(1).
005300             88  AWK-SCR-BLUEFILTER-YES VALUE "Y".
005400         10  FILLER                  PIC X(12).
005500     05  AWK-PROGRESS-SCORE         PIC 9(3)V9.
005600     05  FILLER                     PIC X(05).
