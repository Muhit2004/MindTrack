000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MWACTEDT.
000300 AUTHOR. R W KOSINSKI.
000400 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/21/93.
000600 DATE-COMPILED. 06/21/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY WELLNESS-ACTIVITY FILE
001300*          (SLEEP, MEDITATION, JOURNALING, SCREEN-TIME) LOGGED
001400*          BY THE USER.
001500*
001600*          IT CONTAINS ONE RECORD PER LOGGED ACTIVITY, IN THE
001700*          ORDER THE USER ENTERED THEM.
001800*
001900*          THE PROGRAM ASSIGNS EACH RECORD THE NEXT SEQUENTIAL
002000*          ACTIVITY ID, EDITS THE DURATION AGAINST THE RANGE FOR
002100*          ITS ACTIVITY TYPE, SCORES ACCEPTED RECORDS THROUGH
002200*          MWSCORE, AND WRITES A "GOOD" ACTIVITY WORK FILE PLUS
002300*          AN ERROR FILE OF REJECTED RECORDS.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   MWACTEDT.ACTIVITY
002800*          OUTPUT FILE PRODUCED    -   MWACTEDT.ACTOK
002900*          OUTPUT ERROR FILE       -   MWACTEDT.ACTERR
003000*          DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300*  CHANGE LOG
003400*  --------------------------------------------------------------
003500*  06/21/93 RWK  ORIGINAL - EDITS AND SCORES THE ACTIVITY FILE
003600*  09/02/93 RWK  ADDED MEDITATION/JOURNAL/SCREEN-TIME DURATION
003700*                RANGES - ORIGINAL RELEASE ONLY EDITED SLEEP
003800*  11/30/94 RWK  ADDED SLEEP-QUALITY CLAMPING AND NEGATIVE-COUNT
003900*                FLOORING AHEAD OF THE DURATION EDIT
004000*  02/02/96 JHT  SCREEN-TIME BLUE-LIGHT-FILTER NOW DEFAULTS TO
004100*                "N" WHEN THE INPUT FIELD IS BLANK OR INVALID
004200*  03/09/99 LMP  Y2K - CONFIRMED ACT-DATE CARRIES A FULL 4-DIGIT
004300*                CENTURY, NO PROGRAM CHANGE REQUIRED
004400*  07/19/01 DJF  RENUMBERED PARAGRAPHS UNDER THE MINDTRACK
004500*                PROJECT NAMING STANDARD
004600*  09/14/04 DJF  ACTOK WORK RECORD NOW CARRIES THE COMPUTED
004700*                PROGRESS SCORE SO MWREPORT DOES NOT RECOMPUTE IT
004800*  05/02/08 CAL  REQ 4417 - ADDED RUN-TOTALS DISPLAY AT END OF
004900*                JOB FOR THE OPERATOR'S LOG
005000*  04/02/10 CAL  REQ 4690 - CALL MWSTRLEN TO CATCH A BLANK NOTES
005100*                OR JOURNAL-THEME FIELD AND SUBSTITUTE A DEFAULT
005200*                SO MWREPORT NEVER PRINTS A BLANK COLUMN
005300******************************************************************
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     CLASS MW-ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z".
006100     UPSI-0 ON  STATUS IS RERUN-REQUESTED
006200            OFF STATUS IS NORMAL-RUN.
006300 
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900 
007000     SELECT ACTIVITY
007100     ASSIGN TO UT-S-ACTIVITY
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400 
007500     SELECT ACTOK
007600     ASSIGN TO UT-S-ACTOK
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900 
008000     SELECT ACTERR
008100     ASSIGN TO UT-S-ACTERR
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400 
009500****** THIS FILE IS PRODUCED BY THE MINDTRACK DATA-ENTRY APP
009600****** IT CONSISTS OF EVERY ACTIVITY THE USER HAS LOGGED, IN
009700****** THE ORDER LOGGED
009800 FD  ACTIVITY
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 90 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS ACTIVITY-REC-DATA.
010400 01  ACTIVITY-REC-DATA PIC X(90).
010500 
010600****** ACCEPTED ACTIVITIES, SCORED, FOR MWGOALEV/MWSTREAK/MWREPORT
010700 FD  ACTOK
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 98 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ACTOK-REC.
011300 01  ACTOK-REC PIC X(98).
011400 
011500 FD  ACTERR
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ACTIVITY-REC-ERR.
012100 01  ACTIVITY-REC-ERR.
012200     05  ERR-MSG                     PIC X(40).
012300     05  REST-OF-REC                 PIC X(90).
012400 
012500 WORKING-STORAGE SECTION.
012600 
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                  PIC X(2).
012900         88  CODE-WRITE    VALUE SPACES.
013000     05  FILLER                  PIC X(01).
013100 
013200 COPY MWACTREC.
013300 
013400 COPY MWACTWRK.
013500 
013600 COPY MWABEND.
013700 
013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05  RECORDS-READ             PIC 9(7) COMP.
014000     05  RECORDS-WRITTEN          PIC 9(7) COMP.
014100     05  RECORDS-IN-ERROR         PIC 9(7) COMP.
014200     05  NEXT-ACT-ID              PIC 9(5) COMP.
014300     05  SLEEP-COUNT              PIC 9(5) COMP.
014400     05  SLEEP-TOT-DURATION       PIC S9(7)V9 COMP-3.
014500     05  SLEEP-TOT-SCORE          PIC S9(7)V9 COMP-3.
014600     05  MEDIT-COUNT              PIC 9(5) COMP.
014700     05  MEDIT-TOT-DURATION       PIC S9(7)V9 COMP-3.
014800     05  MEDIT-TOT-SCORE          PIC S9(7)V9 COMP-3.
014900     05  JOURNAL-COUNT            PIC 9(5) COMP.
015000     05  JOURNAL-TOT-DURATION     PIC S9(7)V9 COMP-3.
015100     05  JOURNAL-TOT-SCORE        PIC S9(7)V9 COMP-3.
015200     05  SCREEN-COUNT             PIC 9(5) COMP.
015300     05  SCREEN-TOT-DURATION      PIC S9(7)V9 COMP-3.
015400     05  SCREEN-TOT-SCORE         PIC S9(7)V9 COMP-3.
015500     05  FILLER                   PIC X(01).
015600 
015700 01  FLAGS-AND-SWITCHES.
015800     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
015900         88  NO-MORE-DATA VALUE "N".
016000     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
016100         88  RECORD-ERROR-FOUND VALUE "Y".
016200         88  VALID-RECORD  VALUE "N".
016300     05  FILLER                   PIC X(01).
016400 
016500******************************************************************
016600*    SCORE-CALC-AREA MUST STAY BYTE-FOR-BYTE IDENTICAL TO MWSCORE'S
016700*    LINKAGE-SECTION SCORE-CALC-REC - THIS IS THE AREA PASSED ON
016800*    THE CALL TO MWSCORE.
016900******************************************************************
017000 01  SCORE-CALC-AREA.
017100     05  SC-TYPE-SW              PIC X(01).
017200         88  SC-TYPE-SLEEP          VALUE "S".
017300         88  SC-TYPE-MEDITATION     VALUE "M".
017400         88  SC-TYPE-JOURNAL        VALUE "J".
017500         88  SC-TYPE-SCREEN         VALUE "T".
017600     05  SC-DURATION             PIC 9(4)V9 COMP-3.
017700     05  SC-SLEEP-QUALITY        PIC 9(2) COMP-3.
017800     05  SC-MED-COMPLETED-SW     PIC X(01).
017900     05  SC-MED-DISTRACT         PIC 9(3) COMP-3.
018000     05  SC-JRN-MOOD-BEFORE      PIC 9(2) COMP-3.
018100     05  SC-JRN-MOOD-AFTER       PIC 9(2) COMP-3.
018200     05  SC-JRN-WORD-COUNT       PIC 9(5) COMP-3.
018300     05  SC-JRN-BENEFICIAL-SW    PIC X(01).
018400     05  SC-SCR-BREAKS           PIC 9(3) COMP-3.
018500     05  SC-SCR-EYESTRAIN-SW     PIC X(01).
018600     05  SC-SCR-PURPOSE          PIC X(13).
018700     05  SC-SCR-PURPOSE-R REDEFINES SC-SCR-PURPOSE.
018800         10  SC-SCR-PURPOSE-L     PIC X(06).
018900         10  SC-SCR-PURPOSE-RT    PIC X(07).
019000     05  SC-PROGRESS-SCORE       PIC 9(3)V9 COMP-3.
019100     05  SC-PROGRESS-SCORE-TRC REDEFINES SC-PROGRESS-SCORE
019200                              PIC 9(3)V9 COMP-3.
019300     05  FILLER                  PIC X(01).
019400 01  WS-RETURN-CD                PIC 9(4) COMP.
019500 
019600******************************************************************
019700*    WS-STRLEN-TEXT/WS-TRIM-LTH MUST STAY BYTE-FOR-BYTE IDENTICAL
019800*    TO MWSTRLEN'S LINKAGE-SECTION TEXT1/RETURN-LTH - THIS IS THE
019900*    AREA PASSED ON THE CALL TO MWSTRLEN.
020000******************************************************************
020100 01  WS-STRLEN-TEXT              PIC X(255).
020200 01  WS-TRIM-LTH                 PIC S9(4).
020300 
020400 01  MISC-WS-FLDS.
020500     05  ZERO-VAL                PIC 9(1) VALUE 0.
020600     05  ONE-VAL                 PIC 9(1) VALUE 1.
020700     05  FILLER                  PIC X(01).
020800 
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 100-MAINLINE THRU 100-EXIT
021200             UNTIL NO-MORE-DATA.
021300     PERFORM 999-CLEANUP THRU 999-EXIT.
021400     MOVE +0 TO RETURN-CODE.
021500     GOBACK.
021600 
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB MWACTEDT ********".
022000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022100     MOVE 1 TO NEXT-ACT-ID.
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-ACTIVITY THRU 900-EXIT.
022400     IF NO-MORE-DATA
022500         MOVE "EMPTY ACTIVITY INPUT FILE" TO ABEND-REASON
022600         GO TO 1000-ABEND-RTN.
022700 000-EXIT.
022800     EXIT.
022900 
023000 100-MAINLINE.
023100     MOVE "100-MAINLINE" TO PARA-NAME.
023200     MOVE "N" TO ERROR-FOUND-SW.
023300     PERFORM 200-CLAMP-AND-DEFAULT THRU 200-EXIT.
023400     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
023500 
023600     IF RECORD-ERROR-FOUND
023700         PERFORM 710-WRITE-ACTERR THRU 710-EXIT
023800     ELSE
023900         PERFORM 400-SCORE-ACTIVITY THRU 400-EXIT
024000         PERFORM 700-WRITE-ACTOK THRU 700-EXIT.
024100     PERFORM 900-READ-ACTIVITY THRU 900-EXIT.
024200 100-EXIT.
024300     EXIT.
024400 
024500 200-CLAMP-AND-DEFAULT.
024600     MOVE "200-CLAMP-AND-DEFAULT" TO PARA-NAME.
024700******** QUALITY CLAMPED TO 1-10, NEGATIVE/BLANK COUNTS FLOORED
024800******** AT ZERO - SEE RECORD-CREATION RULES
024900     IF ACT-TYPE-SLEEP
025000         IF SLP-QUALITY NOT NUMERIC OR SLP-QUALITY = 0
025100             MOVE 1 TO SLP-QUALITY
025200         ELSE IF SLP-QUALITY > 10
025300             MOVE 10 TO SLP-QUALITY.
025400 
025500     IF ACT-TYPE-MEDITATION
025600         IF MED-DISTRACT NOT NUMERIC
025700             MOVE 0 TO MED-DISTRACT.
025800 
025900     IF ACT-TYPE-JOURNAL
026000         IF JRN-WORD-COUNT NOT NUMERIC
026100             MOVE 0 TO JRN-WORD-COUNT.
026200 
026300     IF ACT-TYPE-SCREEN
026400         IF SCR-BREAKS NOT NUMERIC
026500             MOVE 0 TO SCR-BREAKS.
026600         IF SCR-BLUEFILTER NOT = "Y" AND
026700            SCR-BLUEFILTER NOT = "N"
026800             MOVE "N" TO SCR-BLUEFILTER.
026900 200-EXIT.
027000     EXIT.
027100 
027200 300-FIELD-EDITS.
027300     MOVE "300-FIELD-EDITS" TO PARA-NAME.
027400     IF NOT ACT-TYPE-VALID
027500         MOVE "*** INVALID ACTIVITY TYPE" TO ERR-MSG
027600         MOVE "Y" TO ERROR-FOUND-SW
027700         GO TO 300-EXIT.
027800 
027900     IF ACT-DURATION NOT NUMERIC
028000         MOVE "*** NON-NUMERIC DURATION" TO ERR-MSG
028100         MOVE "Y" TO ERROR-FOUND-SW
028200         GO TO 300-EXIT.
028300 
028400     IF ACT-TYPE-SLEEP
028500         IF ACT-DURATION < 60 OR ACT-DURATION > 720
028600             MOVE "*** INVALID SLEEP DURATION" TO ERR-MSG
028700             MOVE "Y" TO ERROR-FOUND-SW
028800             GO TO 300-EXIT.
028900 
029000     IF ACT-TYPE-MEDITATION
029100         IF ACT-DURATION < 1 OR ACT-DURATION > 180
029200             MOVE "*** INVALID MEDITATION DURATION" TO ERR-MSG
029300             MOVE "Y" TO ERROR-FOUND-SW
029400             GO TO 300-EXIT.
029500 
029600     IF ACT-TYPE-JOURNAL
029700         IF ACT-DURATION < 5 OR ACT-DURATION > 120
029800             MOVE "*** INVALID JOURNALING DURATION" TO ERR-MSG
029900             MOVE "Y" TO ERROR-FOUND-SW
030000             GO TO 300-EXIT.
030100 
030200     IF ACT-TYPE-SCREEN
030300         IF ACT-DURATION < 1 OR ACT-DURATION > 1440
030400             MOVE "*** INVALID SCREEN-TIME DURATION" TO ERR-MSG
030500             MOVE "Y" TO ERROR-FOUND-SW
030600             GO TO 300-EXIT.
030700 300-EXIT.
030800     EXIT.
030900 
031000 400-SCORE-ACTIVITY.
031100     MOVE "400-SCORE-ACTIVITY" TO PARA-NAME.
031200     MOVE NEXT-ACT-ID TO ACT-ID.
031300     ADD 1 TO NEXT-ACT-ID.
031400 
031500     MOVE ACT-TYPE TO SC-TYPE-SW.
031600     MOVE ACT-DURATION TO SC-DURATION.
031700     IF ACT-TYPE-SLEEP
031800         MOVE SLP-QUALITY TO SC-SLEEP-QUALITY.
031900     IF ACT-TYPE-MEDITATION
032000         MOVE MED-COMPLETED TO SC-MED-COMPLETED-SW
032100         MOVE MED-DISTRACT TO SC-MED-DISTRACT.
032200     IF ACT-TYPE-JOURNAL
032300         MOVE JRN-MOOD-BEFORE TO SC-JRN-MOOD-BEFORE
032400         MOVE JRN-MOOD-AFTER TO SC-JRN-MOOD-AFTER
032500         MOVE JRN-WORD-COUNT TO SC-JRN-WORD-COUNT
032600         MOVE JRN-BENEFICIAL TO SC-JRN-BENEFICIAL-SW.
032700     IF ACT-TYPE-SCREEN
032800         MOVE SCR-BREAKS TO SC-SCR-BREAKS
032900         MOVE SCR-EYESTRAIN TO SC-SCR-EYESTRAIN-SW
033000         MOVE SCR-PURPOSE TO SC-SCR-PURPOSE.
033100 
033200     CALL "MWSCORE" USING SCORE-CALC-AREA, WS-RETURN-CD.
033300 
033400     MOVE ACT-ID             TO AWK-ACT-ID.
033500     MOVE ACT-TYPE           TO AWK-ACT-TYPE.
033600     MOVE ACT-DATE           TO AWK-ACT-DATE.
033700     MOVE ACT-DURATION       TO AWK-ACT-DURATION.
033800     MOVE ACT-NOTES          TO AWK-ACT-NOTES.
033900     MOVE ACT-DETAIL-AREA    TO AWK-DETAIL-AREA.
034000     MOVE SC-PROGRESS-SCORE  TO AWK-PROGRESS-SCORE.
034100 
034200*    BLANK-NOTES/BLANK-THEME EDIT - A FIELD OF ALL SPACES HAS A
034300*    TRIMMED LENGTH OF ZERO, SO MWSTRLEN TELLS US WHEN TO
034400*    SUBSTITUTE A PLACEHOLDER RATHER THAN PRINT A BLANK
034500*    NOTES/THEME COLUMN ON THE REPORT.
034600     MOVE SPACES TO WS-STRLEN-TEXT.
034700     MOVE ACT-NOTES TO WS-STRLEN-TEXT (1:30).
034800     MOVE ZERO TO WS-TRIM-LTH.
034900     CALL "MWSTRLEN" USING WS-STRLEN-TEXT, WS-TRIM-LTH.
035000     IF WS-TRIM-LTH = ZERO
035100         MOVE "(NO NOTES ENTERED)" TO AWK-ACT-NOTES.
035200 
035300     IF ACT-TYPE-JOURNAL
035400         MOVE SPACES TO WS-STRLEN-TEXT
035500         MOVE JRN-THEME TO WS-STRLEN-TEXT (1:12)
035600         MOVE ZERO TO WS-TRIM-LTH
035700         CALL "MWSTRLEN" USING WS-STRLEN-TEXT, WS-TRIM-LTH
035800         IF WS-TRIM-LTH = ZERO
035900             MOVE "(NONE)" TO AWK-JRN-THEME.
036000 
036100     IF ACT-TYPE-SLEEP
036200         ADD 1 TO SLEEP-COUNT
036300         ADD SC-DURATION TO SLEEP-TOT-DURATION
036400         ADD SC-PROGRESS-SCORE TO SLEEP-TOT-SCORE.
036500     IF ACT-TYPE-MEDITATION
036600         ADD 1 TO MEDIT-COUNT
036700         ADD SC-DURATION TO MEDIT-TOT-DURATION
036800         ADD SC-PROGRESS-SCORE TO MEDIT-TOT-SCORE.
036900     IF ACT-TYPE-JOURNAL
037000         ADD 1 TO JOURNAL-COUNT
037100         ADD SC-DURATION TO JOURNAL-TOT-DURATION
037200         ADD SC-PROGRESS-SCORE TO JOURNAL-TOT-SCORE.
037300     IF ACT-TYPE-SCREEN
037400         ADD 1 TO SCREEN-COUNT
037500         ADD SC-DURATION TO SCREEN-TOT-DURATION
037600         ADD SC-PROGRESS-SCORE TO SCREEN-TOT-SCORE.
037700 400-EXIT.
037800     EXIT.
037900 
038000 700-WRITE-ACTOK.
038100     WRITE ACTOK-REC FROM ACTIVITY-WORK-REC.
038200     ADD 1 TO RECORDS-WRITTEN.
038300 700-EXIT.
038400     EXIT.
038500 
038600 710-WRITE-ACTERR.
038700     MOVE ACTIVITY-REC TO REST-OF-REC.
038800     WRITE ACTIVITY-REC-ERR.
038900     ADD 1 TO RECORDS-IN-ERROR.
039000 710-EXIT.
039100     EXIT.
039200 
039300 800-OPEN-FILES.
039400     MOVE "800-OPEN-FILES" TO PARA-NAME.
039500     OPEN INPUT ACTIVITY.
039600     OPEN OUTPUT ACTOK, ACTERR, SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900 
040000 850-CLOSE-FILES.
040100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE ACTIVITY, ACTOK, ACTERR, SYSOUT.
040300 850-EXIT.
040400     EXIT.
040500 
040600 900-READ-ACTIVITY.
040700     READ ACTIVITY INTO ACTIVITY-REC
040800         AT END MOVE "N" TO MORE-DATA-SW
040900         GO TO 900-EXIT
041000     END-READ.
041100     ADD 1 TO RECORDS-READ.
041200 900-EXIT.
041300     EXIT.
041400 
041500 999-CLEANUP.
041600     MOVE "999-CLEANUP" TO PARA-NAME.
041700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041800     DISPLAY "** ACTIVITY RECORDS READ    **" RECORDS-READ.
041900     DISPLAY "** ACTIVITY RECORDS WRITTEN **" RECORDS-WRITTEN.
042000     DISPLAY "** ACTIVITY RECORDS REJECTED **" RECORDS-IN-ERROR.
042100     DISPLAY "******** NORMAL END OF JOB MWACTEDT ********".
042200 999-EXIT.
042300     EXIT.
042400 
042500 1000-ABEND-RTN.
042600     WRITE SYSOUT-REC FROM ABEND-REC.
042700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042800     DISPLAY "*** ABNORMAL END OF JOB - MWACTEDT ***"
042900         UPON CONSOLE.
043000     DIVIDE ZERO-VAL INTO ONE-VAL.
