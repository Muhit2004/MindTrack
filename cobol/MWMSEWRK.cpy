000100******************************************************************
000200*  COPYBOOK      MWMSEWRK                                        *
000300*  DESCRIPTION.  ACCEPTED MOOD/STRESS WORK RECORD - THE           *
000400*                MOOD-STRESS-REC LAYOUT (MWMSEREC) AS WRITTEN BY  *
000500*                MWMOODSC TO THE MOODOK WORK FILE, WITH THE       *
000600*                COMPUTED WELLNESS SCORE AND GOOD-DAY/STRESSFUL-  *
000700*                DAY FLAGS APPENDED FOR MWREPORT.                 *
000800*  MAINTENANCE.                                                  *
000900*    06/28/93 RWK  ORIGINAL COPYBOOK FOR THE MOODOK WORK FILE     *
001000*    03/09/99 LMP  Y2K - MWK-MSE-DATE CONFIRMED CCYYMMDD          *
001100******************************************************************
001200 01  MOOD-WORK-REC.
001300     05  MWK-MSE-DATE               PIC 9(8).
001400     05  MWK-MSE-MOOD               PIC 9(2).
001500     05  MWK-MSE-STRESS             PIC 9(2).
001600     05  MWK-MSE-MOOD-TAGS          PIC X(30).
001700     05  MWK-MSE-TRIGGERS           PIC X(30).
001800     05  MWK-MSE-NOTES              PIC X(40).
001900     05  MWK-WELLNESS-SCORE         PIC 9(3)V9.
002000     05  MWK-GOOD-DAY-SW            PIC X(01).
002100         88  MWK-GOOD-DAY               VALUE "Y".
002200     05  MWK-STRESSFUL-DAY-SW       PIC X(01).
002300         88  MWK-STRESSFUL-DAY          VALUE "Y".
002400     05  FILLER                     PIC X(05).
