000100******************************************************************
000200*  COPYBOOK      MWMSEREC                                        *
000300*  DESCRIPTION.  DAILY MOOD / STRESS READING RECORD - ONE PER     *
000400*                DAY LOGGED BY THE USER, INDEPENDENT OF ANY       *
000500*                WELLNESS ACTIVITY RECORD.                       *
000600*  MAINTENANCE.                                                  *
000700*    06/14/93 RWK  ORIGINAL COPYBOOK FOR MOOD/STRESS SCORING RUN  *
000800*    02/02/96 JHT  EXPANDED MSE-TRIGGERS FROM 20 TO 30 BYTES      *
000900*    03/09/99 LMP  Y2K - MSE-DATE CONFIRMED FULL 4-DIGIT CCYY     *
001000******************************************************************
001100 01  MOOD-STRESS-REC.
001200     05  MSE-DATE                   PIC 9(8).
001300     05  MSE-MOOD                   PIC 9(2).
001400     05  MSE-STRESS                 PIC 9(2).
001500     05  MSE-MOOD-TAGS              PIC X(30).
001600     05  MSE-MOOD-TAGS-TBL REDEFINES MSE-MOOD-TAGS.
001700         10  MOOD-TAG-SLOT OCCURS 3 TIMES PIC X(10).
001800     05  MSE-TRIGGERS               PIC X(30).
001900     05  MSE-TRIGGERS-TBL REDEFINES MSE-TRIGGERS.
002000         10  TRIGGER-SLOT OCCURS 3 TIMES PIC X(10).
002100     05  MSE-NOTES                  PIC X(40).
002200     05  FILLER                     PIC X(01).
