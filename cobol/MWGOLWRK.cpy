000100******************************************************************
000200*  COPYBOOK      MWGOLWRK                                        *
000300*  DESCRIPTION.  GOAL SUMMARY WORK RECORD - ONE PER GOAL, WRITTEN  *
000400*                BY MWGOALEV TO THE GOALOK WORK FILE AFTER ALL     *
000500*                ACCEPTED ACTIVITIES HAVE BEEN APPLIED AGAINST THE *
000600*                GOAL TABLE, CARRYING THE FINAL PROGRESS, PERCENT  *
000700*                AND COMPLETION SWITCH FOR MWREPORT.                *
000800*  MAINTENANCE.                                                  *
000900*    09/18/95 RWK  ORIGINAL COPYBOOK FOR THE GOALOK WORK FILE      *
001000*    03/09/99 LMP  Y2K - GWK-START/GWK-END CONFIRMED CCYYMMDD      *
001100******************************************************************
001200 01  GOAL-WORK-REC.
001300     05  GWK-TYPE                   PIC X(02).
001400         88  GWK-TYPE-SLEEP-HRS         VALUE "SH".
001500         88  GWK-TYPE-MEDIT-MIN         VALUE "MM".
001600         88  GWK-TYPE-JOURNAL-ENTRIES   VALUE "JE".
001700         88  GWK-TYPE-SCREEN-LIMIT      VALUE "SL".
001800         88  GWK-TYPE-MOOD-SCORE        VALUE "MI".
001900         88  GWK-TYPE-ACTIVITY-STREAK   VALUE "AS".
002000     05  GWK-TARGET                 PIC 9(5)V99.
002100     05  GWK-START                  PIC 9(8).
002200     05  GWK-END                    PIC 9(8).
002300     05  GWK-DESC                   PIC X(40).
002400     05  GWK-PROGRESS               PIC S9(7)V99.
002500     05  GWK-PERCENTAGE             PIC 9(5)V9.
002600     05  GWK-COMPLETE-SW            PIC X(01).
002700         88  GWK-COMPLETED              VALUE "Y".
002800     05  FILLER                     PIC X(05).
