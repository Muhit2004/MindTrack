000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MWSTREAK.
000300 AUTHOR. R W KOSINSKI.
000400 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/28/93.
000600 DATE-COMPILED. 06/28/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CALCULATES, FOR EACH ACTIVITY TYPE, THE
001300*          USER'S CURRENT CONSECUTIVE-DAY STREAK AS OF THE
001400*          CONTROL/PARM RUN DATE, AND CAPTURES THE FIVE MOST
001500*          RECENT ACCEPTED ACTIVITIES IN INPUT ORDER.  THE
001600*          STREAK FIGURE IS CALCULATED BY A DAY-AT-A-TIME
001700*          BACKWARD WALK SINCE THE ACTIVITY WORK FILE IS
001800*          SEQUENTIAL, NOT INDEXED.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE              -   MWSTREAK.CONTROL
002300*          INPUT FILE              -   MWSTREAK.ACTOK
002400*          OUTPUT FILE PRODUCED    -   MWSTREAK.STREAKOK
002500*          OUTPUT FILE PRODUCED    -   MWSTREAK.RECENTOK
002600*          DUMP FILE               -   SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  --------------------------------------------------------------
003100*  06/28/93 RWK  ORIGINAL - READS THE CONTROL/PARM RECORD, THEN
003200*                BUILDS AN IN-STORAGE ACTIVITY-HISTORY TABLE FOR
003300*                THE BACKWARD DAY-WALK STREAK CALCULATION
003400*  11/30/94 RWK  RAISED ACT-HIST-TAB FROM 500 TO 2000 ROWS
003500*  03/09/99 LMP  Y2K - DAY-DECREMENT ROUTINE REWRITTEN TO CARRY
003600*                A FULL 4-DIGIT CENTURY THROUGHOUT; PRIOR VERSION
003700*                ASSUMED A 19-- CENTURY WHEN BORROWING A YEAR
003800*  07/19/01 DJF  RENUMBERED PARAGRAPHS UNDER THE MINDTRACK
003900*                PROJECT NAMING STANDARD
004000*  05/02/08 CAL  ADDED THE RECENTOK WORK FILE - FIVE MOST RECENT
004100*                ACTIVITIES NOW CARRIED TO THE REPORT STEP
004200*  08/17/10 CAL  REQ 4711 - 520-CALC-ONE-STREAK NEVER SET
004300*                DAY-FOUND-SW BEFORE THE PERFORM...UNTIL GATING
004400*                540-TEST-ONE-DAY, SO THE TEST-BEFORE LOOP NEVER
004500*                EXECUTED AND EVERY STREAK REPORTED ZERO; NOW
004600*                PRIMED TO "Y" SO THE FIRST DAY IS ACTUALLY TESTED
004700******************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON  STATUS IS RERUN-REQUESTED
005500            OFF STATUS IS NORMAL-RUN.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200 
006300     SELECT CONTROL-FILE
006400     ASSIGN TO UT-S-CONTROL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700 
006800     SELECT ACTOK
006900     ASSIGN TO UT-S-ACTOK
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200 
007300     SELECT STREAKOK
007400     ASSIGN TO UT-S-STREAKOK
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700 
007800     SELECT RECENTOK
007900     ASSIGN TO UT-S-RECENTOK
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200 
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200 
009300 FD  CONTROL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 48 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CONTROL-REC-DATA.
009900 01  CONTROL-REC-DATA PIC X(48).
010000 
010100 FD  ACTOK
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 98 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS ACTOK-REC.
010700 01  ACTOK-REC PIC X(98).
010800 
010900 FD  STREAKOK
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 16 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS STREAKOK-REC.
011500 01  STREAKOK-REC PIC X(16).
011600 
011700 FD  RECENTOK
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 98 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RECENTOK-REC.
012300 01  RECENTOK-REC PIC X(98).
012400 
012500 WORKING-STORAGE SECTION.
012600 
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                  PIC X(2).
012900         88  CODE-WRITE    VALUE SPACES.
013000     05  FILLER                  PIC X(01).
013100 
013200 COPY MWPARMRC.
013300 
013400 COPY MWACTWRK.
013500 
013600 COPY MWSTRWRK.
013700 
013800 COPY MWABEND.
013900 
014000******************************************************************
014100*    ACTIVITY-HISTORY TABLE - HOLDS ONE ROW PER ACCEPTED ACTIVITY
014200*    READ FROM ACTOK SO THE BACKWARD DAY-WALK CAN TEST FOR A
014300*    MATCHING TYPE/DATE PAIR WITHOUT RE-READING THE FILE.
014400******************************************************************
014500 01  ACTIVITY-HISTORY-AREA.
014600     05  AHT-SIZE                PIC 9(4) COMP VALUE 2000.
014700     05  AHT-ROWS                PIC 9(4) COMP VALUE ZERO.
014800     05  ACT-HIST-TAB OCCURS 2000 TIMES INDEXED BY AH-IDX.
014900         10  AH-ACT-TYPE          PIC X(01).
015000         10  AH-ACT-DATE          PIC 9(8).
015100 
015200******************************************************************
015300*    LAST-FIVE-IN ROLLING BUFFER - ENTRY 5 IS THE MOST RECENT,
015400*    ENTRY 1 THE OLDEST OF THE LAST FIVE ACCEPTED RECORDS SEEN.
015500******************************************************************
015600 01  RECENT-FIVE-AREA.
015700     05  RECENT-FIVE-ROWS         PIC 9(1) COMP VALUE ZERO.
015800     05  RECENT-FIVE-TAB OCCURS 5 TIMES INDEXED BY RF-IDX.
015900         10  RF-ACT-REC           PIC X(98).
016000 
016100 01  WS-CHECK-DATE-FLD.
016200     05  WS-CHECK-DATE            PIC 9(8).
016300     05  FILLER                   PIC X(01).
016400 01  WS-CHECK-DATE-R REDEFINES WS-CHECK-DATE-FLD.
016500     05  WS-CK-CCYY               PIC 9(4).
016600     05  WS-CK-MM                 PIC 9(2).
016700     05  WS-CK-DD                 PIC 9(2).
016800     05  FILLER                   PIC X(01).
016900 
017000 01  WS-DAYS-IN-MONTH-TAB.
017100     05  FILLER  PIC 9(2) VALUE 31.
017200     05  FILLER  PIC 9(2) VALUE 28.
017300     05  FILLER  PIC 9(2) VALUE 31.
017400     05  FILLER  PIC 9(2) VALUE 30.
017500     05  FILLER  PIC 9(2) VALUE 31.
017600     05  FILLER  PIC 9(2) VALUE 30.
017700     05  FILLER  PIC 9(2) VALUE 31.
017800     05  FILLER  PIC 9(2) VALUE 31.
017900     05  FILLER  PIC 9(2) VALUE 30.
018000     05  FILLER  PIC 9(2) VALUE 31.
018100     05  FILLER  PIC 9(2) VALUE 30.
018200     05  FILLER  PIC 9(2) VALUE 31.
018300 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.
018400     05  WS-DIM OCCURS 12 TIMES PIC 9(2).
018500 
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018700     05  ACT-RECORDS-READ         PIC 9(7) COMP.
018800     05  WS-STREAK-DAYS           PIC 9(5) COMP.
018900     05  WS-PRIOR-MM              PIC 9(2) COMP.
019000     05  WS-PRIOR-DD              PIC 9(2) COMP.
019100     05  FILLER                   PIC X(01).
019200 
019300 01  FLAGS-AND-SWITCHES.
019400     05  MORE-ACTOK-SW            PIC X(01) VALUE "Y".
019500         88  NO-MORE-ACTOK VALUE "N".
019600     05  DAY-FOUND-SW             PIC X(01) VALUE "N".
019700         88  DAY-HAS-MATCH  VALUE "Y".
019800     05  LEAP-YEAR-SW             PIC X(01) VALUE "N".
019900         88  IS-LEAP-YEAR   VALUE "Y".
020000     05  BELOW-JOIN-DATE-SW       PIC X(01) VALUE "N".
020100         88  BELOW-JOIN-DATE VALUE "Y".
020200     05  FILLER                   PIC X(01).
020300 
020400 01  MISC-WS-FLDS.
020500     05  ZERO-VAL                 PIC 9(1) VALUE 0.
020600     05  ONE-VAL                  PIC 9(1) VALUE 1.
020700     05  WS-TYPE-CODE             PIC X(01).
020800     05  FILLER                   PIC X(01).
020900 
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 200-LOAD-ACTOK THRU 200-EXIT
021300             UNTIL NO-MORE-ACTOK.
021400     PERFORM 500-CALC-ALL-STREAKS THRU 500-EXIT.
021500     PERFORM 700-WRITE-RECENT-FIVE THRU 700-EXIT.
021600     PERFORM 999-CLEANUP THRU 999-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900 
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB MWSTREAK ********".
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022400     MOVE ZERO TO AHT-ROWS.
022500     MOVE ZERO TO RECENT-FIVE-ROWS.
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700     PERFORM 900-READ-CONTROL THRU 900-EXIT.
022800     PERFORM 910-READ-ACTOK THRU 910-EXIT.
022900 000-EXIT.
023000     EXIT.
023100 
023200 200-LOAD-ACTOK.
023300     MOVE "200-LOAD-ACTOK" TO PARA-NAME.
023400     IF AHT-ROWS < AHT-SIZE
023500         ADD 1 TO AHT-ROWS
023600         MOVE AWK-ACT-TYPE TO AH-ACT-TYPE (AHT-ROWS)
023700         MOVE AWK-ACT-DATE TO AH-ACT-DATE (AHT-ROWS).
023800     PERFORM 250-SHIFT-RECENT-FIVE THRU 250-EXIT.
023900     PERFORM 910-READ-ACTOK THRU 910-EXIT.
024000 200-EXIT.
024100     EXIT.
024200 
024300******************************************************************
024400*    SHIFTS THE ROLLING LAST-FIVE BUFFER DOWN ONE SLOT AND
024500*    PLACES THE JUST-READ RECORD IN SLOT 5 (THE NEWEST).
024600******************************************************************
024700 250-SHIFT-RECENT-FIVE.
024800     MOVE RF-ACT-REC (2) TO RF-ACT-REC (1).
024900     MOVE RF-ACT-REC (3) TO RF-ACT-REC (2).
025000     MOVE RF-ACT-REC (4) TO RF-ACT-REC (3).
025100     MOVE RF-ACT-REC (5) TO RF-ACT-REC (4).
025200     MOVE ACTIVITY-WORK-REC TO RF-ACT-REC (5).
025300     IF RECENT-FIVE-ROWS < 5
025400         ADD 1 TO RECENT-FIVE-ROWS.
025500 250-EXIT.
025600     EXIT.
025700 
025800 500-CALC-ALL-STREAKS.
025900     MOVE "500-CALC-ALL-STREAKS" TO PARA-NAME.
026000     MOVE "S" TO WS-TYPE-CODE.
026100     PERFORM 520-CALC-ONE-STREAK THRU 520-EXIT.
026200     MOVE "M" TO WS-TYPE-CODE.
026300     PERFORM 520-CALC-ONE-STREAK THRU 520-EXIT.
026400     MOVE "J" TO WS-TYPE-CODE.
026500     PERFORM 520-CALC-ONE-STREAK THRU 520-EXIT.
026600     MOVE "T" TO WS-TYPE-CODE.
026700     PERFORM 520-CALC-ONE-STREAK THRU 520-EXIT.
026800 500-EXIT.
026900     EXIT.
027000 
027100******************************************************************
027200*    WALKS BACKWARD ONE DAY AT A TIME FROM THE RUN DATE, FOR
027300*    ONE ACTIVITY TYPE, COUNTING CONSECUTIVE DAYS WITH AT LEAST
027400*    ONE MATCHING ACTIVITY UNTIL A GAP IS FOUND OR THE WALK
027500*    REACHES BACK BEFORE THE USER'S JOIN DATE.
027600******************************************************************
027700 520-CALC-ONE-STREAK.
027800     MOVE ZERO TO WS-STREAK-DAYS.
027900     MOVE CTL-RUN-DATE TO WS-CHECK-DATE.
028000     MOVE "N" TO BELOW-JOIN-DATE-SW.
028100     MOVE "Y" TO DAY-FOUND-SW.
028200 
028300     PERFORM 540-TEST-ONE-DAY THRU 540-EXIT
028400             UNTIL NOT DAY-HAS-MATCH OR BELOW-JOIN-DATE.
028500 
028600     PERFORM 610-WRITE-STREAKOK THRU 610-EXIT.
028700 520-EXIT.
028800     EXIT.
028900 
029000 540-TEST-ONE-DAY.
029100     MOVE "N" TO DAY-FOUND-SW.
029200     PERFORM 560-SEARCH-HISTORY THRU 560-EXIT
029300             VARYING AH-IDX FROM 1 BY 1
029400             UNTIL AH-IDX > AHT-ROWS OR DAY-HAS-MATCH.
029500     IF DAY-HAS-MATCH
029600         ADD 1 TO WS-STREAK-DAYS
029700         PERFORM 570-DECREMENT-DATE THRU 570-EXIT
029800         IF WS-CHECK-DATE < CTL-JOIN-DATE
029900             MOVE "Y" TO BELOW-JOIN-DATE-SW
030000         END-IF
030100     END-IF.
030200 540-EXIT.
030300     EXIT.
030400 
030500 560-SEARCH-HISTORY.
030600     IF AH-ACT-TYPE (AH-IDX) = WS-TYPE-CODE
030700        AND AH-ACT-DATE (AH-IDX) = WS-CHECK-DATE
030800         MOVE "Y" TO DAY-FOUND-SW.
030900 560-EXIT.
031000     EXIT.
031100 
031200******************************************************************
031300*    SUBTRACTS ONE CALENDAR DAY FROM WS-CHECK-DATE, BORROWING
031400*    BACK A MONTH OR YEAR AS NEEDED.  FEBRUARY'S 28-DAY TABLE
031500*    ENTRY IS RAISED TO 29 WHEN WS-CK-CCYY IS A LEAP YEAR.
031600******************************************************************
031700 570-DECREMENT-DATE.
031800     PERFORM 580-TEST-LEAP-YEAR THRU 580-EXIT.
031900     IF WS-CK-DD > 1
032000         SUBTRACT 1 FROM WS-CK-DD
032100         GO TO 570-EXIT.
032200 
032300     IF WS-CK-MM > 1
032400         SUBTRACT 1 FROM WS-CK-MM
032500         MOVE WS-DIM (WS-CK-MM) TO WS-CK-DD
032600         IF WS-CK-MM = 2 AND IS-LEAP-YEAR
032700             MOVE 29 TO WS-CK-DD
032800         END-IF
032900         GO TO 570-EXIT.
033000 
033100     SUBTRACT 1 FROM WS-CK-CCYY.
033200     MOVE 12 TO WS-CK-MM.
033300     MOVE 31 TO WS-CK-DD.
033400 570-EXIT.
033500     EXIT.
033600 
033700 580-TEST-LEAP-YEAR.
033800     MOVE "N" TO LEAP-YEAR-SW.
033900     DIVIDE WS-CK-CCYY BY 4 GIVING WS-PRIOR-MM
034000             REMAINDER WS-PRIOR-DD.
034100     IF WS-PRIOR-DD = ZERO
034200         MOVE "Y" TO LEAP-YEAR-SW
034300         DIVIDE WS-CK-CCYY BY 100 GIVING WS-PRIOR-MM
034400                 REMAINDER WS-PRIOR-DD
034500         IF WS-PRIOR-DD = ZERO
034600             MOVE "N" TO LEAP-YEAR-SW
034700             DIVIDE WS-CK-CCYY BY 400 GIVING WS-PRIOR-MM
034800                     REMAINDER WS-PRIOR-DD
034900             IF WS-PRIOR-DD = ZERO
035000                 MOVE "Y" TO LEAP-YEAR-SW
035100             END-IF
035200         END-IF
035300     END-IF.
035400 580-EXIT.
035500     EXIT.
035600 
035700 610-WRITE-STREAKOK.
035800     MOVE WS-TYPE-CODE    TO STW-TYPE.
035900     MOVE WS-STREAK-DAYS  TO STW-STREAK-DAYS.
036000     WRITE STREAKOK-REC FROM STREAK-WORK-REC.
036100 610-EXIT.
036200     EXIT.
036300 
036400 700-WRITE-RECENT-FIVE.
036500     MOVE "700-WRITE-RECENT-FIVE" TO PARA-NAME.
036600     PERFORM 720-WRITE-ONE-RECENT THRU 720-EXIT
036700             VARYING RF-IDX FROM 1 BY 1
036800             UNTIL RF-IDX > RECENT-FIVE-ROWS.
036900 700-EXIT.
037000     EXIT.
037100 
037200 720-WRITE-ONE-RECENT.
037300     WRITE RECENTOK-REC FROM RF-ACT-REC (RF-IDX).
037400 720-EXIT.
037500     EXIT.
037600 
037700 800-OPEN-FILES.
037800     MOVE "800-OPEN-FILES" TO PARA-NAME.
037900     OPEN INPUT CONTROL-FILE, ACTOK.
038000     OPEN OUTPUT STREAKOK, RECENTOK, SYSOUT.
038100 800-EXIT.
038200     EXIT.
038300 
038400 850-CLOSE-FILES.
038500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038600     CLOSE CONTROL-FILE, ACTOK, STREAKOK, RECENTOK, SYSOUT.
038700 850-EXIT.
038800     EXIT.
038900 
039000 900-READ-CONTROL.
039100     READ CONTROL-FILE INTO CONTROL-PARM-REC
039200         AT END
039300         MOVE "MISSING CONTROL/PARM RECORD" TO ABEND-REASON
039400         GO TO 1000-ABEND-RTN
039500     END-READ.
039600 900-EXIT.
039700     EXIT.
039800 
039900 910-READ-ACTOK.
040000     READ ACTOK INTO ACTIVITY-WORK-REC
040100         AT END MOVE "N" TO MORE-ACTOK-SW
040200         GO TO 910-EXIT
040300     END-READ.
040400     ADD 1 TO ACT-RECORDS-READ.
040500 910-EXIT.
040600     EXIT.
040700 
040800 999-CLEANUP.
040900     MOVE "999-CLEANUP" TO PARA-NAME.
041000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041100     DISPLAY "** ACTIVITY RECORDS READ **" ACT-RECORDS-READ.
041200     DISPLAY "******** NORMAL END OF JOB MWSTREAK ********".
041300 999-EXIT.
041400     EXIT.
041500 
041600 1000-ABEND-RTN.
041700     WRITE SYSOUT-REC FROM ABEND-REC.
041800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041900     DISPLAY "*** ABNORMAL END OF JOB - MWSTREAK ***"
042000         UPON CONSOLE.
042100     DIVIDE ZERO-VAL INTO ONE-VAL.
