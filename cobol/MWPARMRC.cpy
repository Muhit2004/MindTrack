000100******************************************************************
000200*  COPYBOOK      MWPARMRC                                        *
000300*  DESCRIPTION.  RUN-CONTROL / PARAMETER RECORD - ONE RECORD PER  *
000400*                RUN, GIVING THE RUN DATE USED FOR STREAK AND     *
000500*                GOAL-WINDOW CALCULATIONS, THE USER BEING SCORED, *
000600*                AND THE USER'S JOIN DATE.                        *
000700*  MAINTENANCE.                                                  *
000800*    06/28/93 RWK  ORIGINAL COPYBOOK FOR STREAK-CALCULATION RUN   *
000900*    03/09/99 LMP  Y2K - CTL-RUN-DATE/CTL-JOIN-DATE NOW CCYYMMDD  *
001000******************************************************************
001100 01  CONTROL-PARM-REC.
001200     05  CTL-RUN-DATE               PIC 9(8).
001300     05  CTL-USER-NAME              PIC X(20).
001400     05  CTL-JOIN-DATE              PIC 9(8).
001500     05  FILLER                     PIC X(12).
