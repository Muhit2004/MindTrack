000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MWREPORT.
000300 AUTHOR. R W KOSINSKI.
000400 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/05/93.
000600 DATE-COMPILED. 07/05/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE SINGLE PRINTED WELLNESS
001300*          REPORT FOR A RUN - A HEADER, FOUR ACTIVITY-TYPE
001400*          SECTIONS WITH CONTROL-BREAK TOTALS, A MOOD/STRESS
001500*          SECTION, A GOALS SECTION, A STREAKS SECTION (WITH THE
001600*          FIVE MOST RECENT ACTIVITIES) AND GRAND TOTALS.  IT
001700*          ALSO CONSOLIDATES THE THREE STEP-LEVEL ERROR FILES
001800*          INTO ONE 132-COLUMN ERROR REPORT.
001900*
002000*          THE ACCEPTED-ACTIVITY WORK FILE IS LOADED INTO AN
002100*          IN-STORAGE TABLE SO THE FOUR TYPE SECTIONS CAN EACH
002200*          SCAN IT INDEPENDENTLY - THE WORK FILE ITSELF IS
002300*          SEQUENTIAL AND IS ONLY READ ONCE.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE              -   MWREPORT.CONTROL
002800*          INPUT FILE              -   MWREPORT.ACTOK
002900*          INPUT FILE              -   MWREPORT.MOODOK
003000*          INPUT FILE              -   MWREPORT.GOALOK
003100*          INPUT FILE              -   MWREPORT.GOALTOT
003200*          INPUT FILE              -   MWREPORT.STREAKOK
003300*          INPUT FILE              -   MWREPORT.RECENTOK
003400*          INPUT FILE              -   MWREPORT.ACTERR
003500*          INPUT FILE              -   MWREPORT.MOODERR
003600*          INPUT FILE              -   MWREPORT.GOALERR
003700*          OUTPUT FILE PRODUCED    -   MWREPORT.REPORT
003800*          OUTPUT FILE PRODUCED    -   MWREPORT.ERRRPT
003900*          DUMP FILE               -   SYSOUT
004000*
004100******************************************************************
004200*  CHANGE LOG
004300*  --------------------------------------------------------------
004400*  07/05/93 RWK  ORIGINAL - PAGE-HEADER/COLUMN-HEADER/CONTROL-
004500*                BREAK SHAPE FOR THE FOUR ACTIVITY-TYPE SECTIONS
004600*  02/04/97 MM   ADDED THE MOOD/STRESS SECTION
004700*  09/18/95 RWK  ADDED THE GOALS SECTION AGAINST THE NEW GOALOK
004800*                WORK FILE
004900*  03/09/99 LMP  Y2K - ALL PRINTED DATES NOW BREAK OUT A FULL
005000*                4-DIGIT CENTURY
005100*  07/19/01 DJF  RENUMBERED PARAGRAPHS UNDER THE MINDTRACK
005200*                PROJECT NAMING STANDARD
005300*  05/02/08 CAL  ADDED THE STREAKS SECTION, THE FIVE-MOST-RECENT
005400*                LIST AND THE GRAND TOTALS LINE
005500*  06/14/09 CAL  ERRRPT NOW CONSOLIDATES ACTERR/MOODERR/GOALERR
005600*                INTO A SINGLE 132-COLUMN ERROR REPORT
005700*  03/11/10 CAL  GAVE THE 910-READ-xxx AND 700-LEVEL EXIT
005800*                PARAGRAPHS THEIR OWN UNIQUE EXIT LABELS - A
005900*                SHARED 910-EXIT/700-EXIT WAS FLAGGED AMBIGUOUS
006000*                BY THE COMPILER WHEN THE GOALS/STREAKS SECTIONS
006100*                WERE ADDED
006200******************************************************************
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000 
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600 
007700     SELECT CONTROL-FILE
007800     ASSIGN TO UT-S-CONTROL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100 
008200     SELECT ACTOK
008300     ASSIGN TO UT-S-ACTOK
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600 
008700     SELECT MOODOK
008800     ASSIGN TO UT-S-MOODOK
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100 
009200     SELECT GOALOK
009300     ASSIGN TO UT-S-GOALOK
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600 
009700     SELECT GOALTOT
009800     ASSIGN TO UT-S-GOALTOT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100 
010200     SELECT STREAKOK
010300     ASSIGN TO UT-S-STREAKOK
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600 
010700     SELECT RECENTOK
010800     ASSIGN TO UT-S-RECENTOK
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100 
011200     SELECT ACTERR
011300     ASSIGN TO UT-S-ACTERR
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600 
011700     SELECT MOODERR
011800     ASSIGN TO UT-S-MOODERR
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100 
012200     SELECT GOALERR
012300     ASSIGN TO UT-S-GOALERR
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS OFCODE.
012600 
012700     SELECT REPORT
012800     ASSIGN TO UT-S-REPORT
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS OFCODE.
013100 
013200     SELECT ERRRPT
013300     ASSIGN TO UT-S-ERRRPT
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS OFCODE.
013600 
013700 DATA DIVISION.
013800 FILE SECTION.
013900 FD  SYSOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 130 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SYSOUT-REC.
014500 01  SYSOUT-REC  PIC X(130).
014600 
014700 FD  CONTROL-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 48 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS CONTROL-REC-DATA.
015300 01  CONTROL-REC-DATA PIC X(48).
015400 
015500 FD  ACTOK
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 98 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS ACTOK-REC.
016100 01  ACTOK-REC PIC X(98).
016200 
016300 FD  MOODOK
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 123 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS MOODOK-REC.
016900 01  MOODOK-REC PIC X(123).
017000 
017100 FD  GOALOK
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 86 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS GOALOK-REC.
017700 01  GOALOK-REC PIC X(86).
017800 
017900 FD  GOALTOT
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 22 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS GOALTOT-REC.
018500 01  GOALTOT-REC PIC X(22).
018600 
018700 FD  STREAKOK
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 16 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS STREAKOK-REC.
019300 01  STREAKOK-REC PIC X(16).
019400 
019500 FD  RECENTOK
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 98 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS RECENTOK-REC.
020100 01  RECENTOK-REC PIC X(98).
020200 
020300 FD  ACTERR
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 130 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS ACTERR-REC.
020900 01  ACTERR-REC.
021000     05  ACTERR-MSG                  PIC X(40).
021100     05  FILLER                      PIC X(90).
021200 
021300 FD  MOODERR
021400     RECORDING MODE IS F
021500     LABEL RECORDS ARE STANDARD
021600     RECORD CONTAINS 153 CHARACTERS
021700     BLOCK CONTAINS 0 RECORDS
021800     DATA RECORD IS MOODERR-REC.
021900 01  MOODERR-REC.
022000     05  MOODERR-MSG                 PIC X(40).
022100     05  FILLER                      PIC X(113).
022200 
022300 FD  GOALERR
022400     RECORDING MODE IS F
022500     LABEL RECORDS ARE STANDARD
022600     RECORD CONTAINS 106 CHARACTERS
022700     BLOCK CONTAINS 0 RECORDS
022800     DATA RECORD IS GOALERR-REC.
022900 01  GOALERR-REC.
023000     05  GOALERR-MSG                 PIC X(40).
023100     05  FILLER                      PIC X(66).
023200 
023300 FD  REPORT
023400     RECORDING MODE IS F
023500     LABEL RECORDS ARE STANDARD
023600     RECORD CONTAINS 132 CHARACTERS
023700     BLOCK CONTAINS 0 RECORDS
023800     DATA RECORD IS RPT-REC.
023900 01  RPT-REC  PIC X(132).
024000 
024100 FD  ERRRPT
024200     RECORDING MODE IS F
024300     LABEL RECORDS ARE STANDARD
024400     RECORD CONTAINS 132 CHARACTERS
024500     BLOCK CONTAINS 0 RECORDS
024600     DATA RECORD IS ERR-RPT-REC.
024700 01  ERR-RPT-REC  PIC X(132).
024800 
024900 WORKING-STORAGE SECTION.
025000 
025100 01  FILE-STATUS-CODES.
025200     05  OFCODE                  PIC X(2).
025300         88  CODE-WRITE    VALUE SPACES.
025400     05  FILLER                  PIC X(01).
025500 
025600 COPY MWPARMRC.
025700 
025800 COPY MWACTWRK.
025900 
026000 COPY MWMSEWRK.
026100 
026200 COPY MWGOLWRK.
026300 
026400 COPY MWGTOTWK.
026500 
026600 COPY MWSTRWRK.
026700 
026800 COPY MWABEND.
026900 
027000 01  WS-CHECK-RUN-DATE-FLD.
027100     05  WS-CHECK-RUN-DATE          PIC 9(8).
027200     05  FILLER                     PIC X(01).
027300 01  WS-CHECK-RUN-DATE-R REDEFINES WS-CHECK-RUN-DATE-FLD.
027400     05  WS-CK-RUN-CCYY             PIC 9(4).
027500     05  WS-CK-RUN-MM               PIC 9(2).
027600     05  WS-CK-RUN-DD               PIC 9(2).
027700     05  FILLER                     PIC X(01).
027800 
027900 01  WS-CHECK-JOIN-DATE-FLD.
028000     05  WS-CHECK-JOIN-DATE         PIC 9(8).
028100     05  FILLER                     PIC X(01).
028200 01  WS-CHECK-JOIN-DATE-R REDEFINES WS-CHECK-JOIN-DATE-FLD.
028300     05  WS-CK-JOIN-CCYY            PIC 9(4).
028400     05  WS-CK-JOIN-MM              PIC 9(2).
028500     05  WS-CK-JOIN-DD              PIC 9(2).
028600     05  FILLER                     PIC X(01).
028700 
028800******************************************************************
028900*    ACCEPTED-ACTIVITY LOAD TABLE - THE WHOLE ACTOK WORK FILE IS
029000*    READ INTO THIS TABLE ONCE SO EACH OF THE FOUR TYPE SECTIONS
029100*    CAN SCAN IT WITHOUT RE-OPENING THE FILE.
029200******************************************************************
029300 01  ACTIVITY-LOAD-AREA.
029400     05  ALT-SIZE                PIC 9(4) COMP VALUE 2000.
029500     05  ALT-ROWS                PIC 9(4) COMP VALUE ZERO.
029600     05  ACTIVITY-LOAD-TAB OCCURS 2000 TIMES INDEXED BY AL-IDX.
029700         10  AL-REC               PIC X(98).
029800 
029900 01  WS-HDR-REC.
030000     05  FILLER                  PIC X(1) VALUE " ".
030100     05  FILLER                  PIC X(40) VALUE
030200         "MINDTRACK PERSONAL WELLNESS REPORT".
030300     05  FILLER                  PIC X(12) VALUE "RUN DATE:".
030400     05  HDR-RUN-DATE.
030500         10  HDR-RUN-CCYY        PIC 9(4).
030600         10  FILLER              PIC X(1) VALUE "-".
030700         10  HDR-RUN-MM          PIC 9(2).
030800         10  FILLER              PIC X(1) VALUE "-".
030900         10  HDR-RUN-DD          PIC 9(2).
031000     05  FILLER                  PIC X(20) VALUE SPACES.
031100     05  FILLER                  PIC X(13)
031200                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
031300     05  PAGE-NBR-O              PIC ZZ9.
031400 
031500 01  WS-HDR-REC-2.
031600     05  FILLER                  PIC X(1) VALUE " ".
031700     05  FILLER                  PIC X(11) VALUE "USER NAME:".
031800     05  HDR-USER-NAME-O         PIC X(20).
031900     05  FILLER                  PIC X(5)  VALUE SPACES.
032000     05  FILLER                  PIC X(11) VALUE "MEMBER SINCE:".
032100     05  HDR-JOIN-DATE.
032200         10  HDR-JOIN-CCYY       PIC 9(4).
032300         10  FILLER              PIC X(1) VALUE "-".
032400         10  HDR-JOIN-MM         PIC 9(2).
032500         10  FILLER              PIC X(1) VALUE "-".
032600         10  HDR-JOIN-DD         PIC 9(2).
032700     05  FILLER                  PIC X(75) VALUE SPACES.
032800 
032900 01  WS-BLANK-LINE.
033000     05  FILLER     PIC X(132) VALUE SPACES.
033100 
033200******************************************************************
033300*    ACTIVITY-TYPE SECTION HEADERS AND DETAIL LINES
033400******************************************************************
033500 01  WS-ACT-SECT-HDR.
033600     05  ACT-SECT-HDR-TXT  PIC X(120) VALUE SPACES.
033700     05  FILLER            PIC X(12) VALUE SPACES.
033800 01  WS-ACT-TYPE-NAME  PIC X(20).
033900 
034000 01  WS-ACT-COLM-HDR.
034100     05  FILLER  PIC X(7)  VALUE "ACT-ID".
034200     05  FILLER  PIC X(12) VALUE "DATE".
034300     05  FILLER  PIC X(10) VALUE "DURATION".
034400     05  FILLER  PIC X(8)  VALUE "SCORE".
034500     05  FILLER  PIC X(95) VALUE
034600         "TYPE-SPECIFIC DETAIL".
034700 
034800 01  WS-SLEEP-DETAIL.
034900     05  SLP-ID-O             PIC ZZZZ9.
035000     05  FILLER               PIC X(2) VALUE SPACES.
035100     05  SLP-DATE-O           PIC 9(8).
035200     05  FILLER               PIC X(2) VALUE SPACES.
035300     05  SLP-DUR-O            PIC ZZZ9.9.
035400     05  FILLER               PIC X(2) VALUE SPACES.
035500     05  SLP-SCORE-O          PIC ZZ9.9.
035600     05  FILLER               PIC X(3) VALUE " Q:".
035700     05  SLP-QUALITY-O        PIC Z9.
035800     05  FILLER               PIC X(4) VALUE " BED:".
035900     05  SLP-BEDTIME-O        PIC 9(4).
036000     05  FILLER               PIC X(2) VALUE "-W".
036100     05  SLP-WAKETIME-O       PIC 9(4).
036200     05  FILLER               PIC X(11) VALUE "  NIGHTMARE:".
036300     05  SLP-NIGHTMARE-O      PIC X(3).
036400     05  FILLER               PIC X(61) VALUE SPACES.
036500 
036600 01  WS-MEDIT-DETAIL.
036700     05  MED-ID-O             PIC ZZZZ9.
036800     05  FILLER               PIC X(2) VALUE SPACES.
036900     05  MED-DATE-O           PIC 9(8).
037000     05  FILLER               PIC X(2) VALUE SPACES.
037100     05  MED-DUR-O            PIC ZZZ9.9.
037200     05  FILLER               PIC X(2) VALUE SPACES.
037300     05  MED-SCORE-O          PIC ZZ9.9.
037400     05  FILLER               PIC X(7) VALUE " TYPE:".
037500     05  MED-TYPE-O           PIC X(10).
037600     05  FILLER               PIC X(7) VALUE " FOCUS:".
037700     05  MED-FOCUS-O          PIC X(10).
037800     05  FILLER               PIC X(12) VALUE " DISTRACTS:".
037900     05  MED-DISTRACT-O       PIC ZZ9.
038000     05  FILLER               PIC X(11) VALUE "  COMPLETE:".
038100     05  MED-COMPLETE-O       PIC X(3).
038200     05  FILLER               PIC X(20) VALUE SPACES.
038300 
038400 01  WS-JOURNAL-DETAIL.
038500     05  JRN-ID-O             PIC ZZZZ9.
038600     05  FILLER               PIC X(2) VALUE SPACES.
038700     05  JRN-DATE-O           PIC 9(8).
038800     05  FILLER               PIC X(2) VALUE SPACES.
038900     05  JRN-DUR-O            PIC ZZZ9.9.
039000     05  FILLER               PIC X(2) VALUE SPACES.
039100     05  JRN-SCORE-O          PIC ZZ9.9.
039200     05  FILLER               PIC X(8) VALUE " THEME:".
039300     05  JRN-THEME-O          PIC X(12).
039400     05  FILLER               PIC X(7) VALUE " MOOD:".
039500     05  JRN-MOOD-BEF-O       PIC Z9.
039600     05  FILLER               PIC X(2) VALUE "->".
039700     05  JRN-MOOD-AFT-O       PIC Z9.
039800     05  FILLER               PIC X(8) VALUE "  WORDS:".
039900     05  JRN-WORDS-O          PIC ZZZZ9.
040000     05  FILLER               PIC X(13) VALUE "  BENEFICIAL:".
040100     05  JRN-BENEFIC-O        PIC X(3).
040200     05  FILLER               PIC X(13) VALUE SPACES.
040300 
040400 01  WS-SCREEN-DETAIL.
040500     05  SCR-ID-O             PIC ZZZZ9.
040600     05  FILLER               PIC X(2) VALUE SPACES.
040700     05  SCR-DATE-O           PIC 9(8).
040800     05  FILLER               PIC X(2) VALUE SPACES.
040900     05  SCR-DUR-O            PIC ZZZ9.9.
041000     05  FILLER               PIC X(2) VALUE SPACES.
041100     05  SCR-SCORE-O          PIC ZZ9.9.
041200     05  FILLER               PIC X(8) VALUE " DEVICE:".
041300     05  SCR-DEVICE-O         PIC X(10).
041400     05  FILLER               PIC X(9) VALUE " PURPOSE:".
041500     05  SCR-PURPOSE-O        PIC X(13).
041600     05  FILLER               PIC X(8) VALUE " BREAKS:".
041700     05  SCR-BREAKS-O         PIC ZZ9.
041800     05  FILLER               PIC X(12) VALUE "  EYESTRAIN:".
041900     05  SCR-EYESTR-O         PIC X(3).
042000     05  FILLER               PIC X(9) VALUE SPACES.
042100 
042200 01  WS-NO-ACTIVITY-LINE.
042300     05  FILLER  PIC X(5)  VALUE SPACES.
042400     05  FILLER  PIC X(20) VALUE "NO ".
042500     05  NOACT-TYPE-NAME     PIC X(14).
042600     05  FILLER  PIC X(93) VALUE " ACTIVITIES LOGGED".
042700 
042800 01  WS-ACT-TOTAL-LINE.
042900     05  FILLER  PIC X(5)  VALUE SPACES.
043000     05  FILLER  PIC X(8)  VALUE "COUNT:".
043100     05  ATL-COUNT-O          PIC ZZZZ9.
043200     05  FILLER  PIC X(16) VALUE "  TOTAL DURATION:".
043300     05  ATL-TOT-DUR-O        PIC ZZZZZ9.9.
043400     05  FILLER  PIC X(16) VALUE "  AVERAGE SCORE:".
043500     05  ATL-AVG-SCORE-O      PIC ZZ9.9.
043600     05  FILLER  PIC X(68) VALUE SPACES.
043700 
043800******************************************************************
043900*    MOOD/STRESS SECTION
044000******************************************************************
044100 01  WS-MOOD-SECT-HDR.
044200     05  FILLER  PIC X(132) VALUE
044300         "MOOD / STRESS SECTION".
044400 
044500 01  WS-MOOD-DETAIL.
044600     05  MSD-DATE-O           PIC 9(8).
044700     05  FILLER               PIC X(3) VALUE SPACES.
044800     05  FILLER               PIC X(6) VALUE " MOOD:".
044900     05  MSD-MOOD-O           PIC Z9.
045000     05  FILLER               PIC X(8) VALUE "  STRESS:".
045100     05  MSD-STRESS-O         PIC Z9.
045200     05  FILLER               PIC X(10) VALUE "  WELLNESS:".
045300     05  MSD-SCORE-O          PIC ZZ9.9.
045400     05  FILLER               PIC X(11) VALUE "  GOOD-DAY:".
045500     05  MSD-GOODDAY-O        PIC X(3).
045600     05  FILLER               PIC X(12) VALUE "  STRESSFUL:".
045700     05  MSD-STRESSFUL-O      PIC X(3).
045800     05  FILLER               PIC X(55) VALUE SPACES.
045900 
046000 01  WS-MOOD-TOTAL-LINE.
046100     05  FILLER  PIC X(5)  VALUE SPACES.
046200     05  FILLER  PIC X(8)  VALUE "ENTRIES:".
046300     05  MTL-COUNT-O          PIC ZZZZ9.
046400     05  FILLER  PIC X(16) VALUE "  AVERAGE SCORE:".
046500     05  MTL-AVG-SCORE-O      PIC ZZ9.9.
046600     05  FILLER  PIC X(12) VALUE "  GOOD DAYS:".
046700     05  MTL-GOODDAY-O        PIC ZZZZ9.
046800     05  FILLER  PIC X(14) VALUE "  STRESSFUL DAYS:".
046900     05  MTL-STRESSFUL-O      PIC ZZZZ9.
047000     05  FILLER  PIC X(58) VALUE SPACES.
047100 
047200******************************************************************
047300*    GOALS SECTION
047400******************************************************************
047500 01  WS-GOAL-SECT-HDR.
047600     05  FILLER  PIC X(132) VALUE
047700         "GOALS SECTION".
047800 
047900 01  WS-GOAL-DETAIL.
048000     05  GOD-TYPE-NAME-O      PIC X(20).
048100     05  FILLER               PIC X(10) VALUE "PROGRESS:".
048200     05  GOD-PROGRESS-O       PIC ZZZZZ9.99.
048300     05  FILLER               PIC X(9) VALUE "  TARGET:".
048400     05  GOD-TARGET-O         PIC ZZZZZ9.99.
048500     05  FILLER               PIC X(6) VALUE "  PCT:".
048600     05  GOD-PCT-O            PIC ZZZZ9.9.
048700     05  FILLER               PIC X(3) VALUE SPACES.
048800     05  GOD-STATUS-O         PIC X(11).
048900     05  FILLER               PIC X(4) VALUE SPACES.
049000     05  GOD-DESC-O           PIC X(40).
049100     05  FILLER               PIC X(8) VALUE SPACES.
049200 
049300******************************************************************
049400*    STREAKS SECTION
049500******************************************************************
049600 01  WS-STREAK-SECT-HDR.
049700     05  FILLER  PIC X(132) VALUE
049800         "STREAKS SECTION".
049900 
050000 01  WS-STREAK-DETAIL.
050100     05  STD-TYPE-NAME-O      PIC X(20).
050200     05  FILLER               PIC X(15) VALUE "CURRENT STREAK:".
050300     05  STD-DAYS-O           PIC ZZZZ9.
050400     05  FILLER               PIC X(6)  VALUE " DAYS".
050500     05  FILLER               PIC X(86) VALUE SPACES.
050600 
050700 01  WS-RECENT-HDR.
050800     05  FILLER  PIC X(132) VALUE
050900         "  FIVE MOST RECENT ACTIVITIES (OLDEST TO NEWEST)".
051000 
051100 01  WS-RECENT-DETAIL.
051200     05  FILLER               PIC X(5) VALUE SPACES.
051300     05  RCD-ID-O             PIC ZZZZ9.
051400     05  FILLER               PIC X(3) VALUE SPACES.
051500     05  RCD-TYPE-O           PIC X(12).
051600     05  FILLER               PIC X(2) VALUE SPACES.
051700     05  RCD-DATE-O           PIC 9(8).
051800     05  FILLER               PIC X(2) VALUE SPACES.
051900     05  RCD-DUR-O            PIC ZZZ9.9.
052000     05  FILLER               PIC X(92) VALUE SPACES.
052100 
052200******************************************************************
052300*    GRAND TOTALS
052400******************************************************************
052500 01  WS-GRAND-TOTAL-HDR.
052600     05  FILLER  PIC X(132) VALUE
052700         "GRAND TOTALS".
052800 
052900 01  WS-GRAND-TOTAL-LINE.
053000     05  FILLER  PIC X(5)  VALUE SPACES.
053100     05  FILLER  PIC X(20) VALUE "ACTIVITIES ACCEPTED:".
053200     05  GTL-ACCEPT-O         PIC ZZZZZ9.
053300     05  FILLER  PIC X(12) VALUE "  REJECTED:".
053400     05  GTL-REJECT-O         PIC ZZZZZ9.
053500     05  FILLER  PIC X(19) VALUE "  GOALS-MET EVENTS:".
053600     05  GTL-GOALMET-O        PIC ZZZZZ9.
053700     05  FILLER  PIC X(65) VALUE SPACES.
053800 
053900 01  WS-ERR-RPT-HDR.
054000     05  FILLER  PIC X(132) VALUE
054100         "MINDTRACK REJECTED-RECORD REPORT".
054200 
054300 01  WS-ERR-RPT-DETAIL.
054400     05  FILLER               PIC X(3) VALUE SPACES.
054500     05  ERD-MSG-O            PIC X(40).
054600     05  FILLER               PIC X(89) VALUE SPACES.
054700 
054800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
054900     05  WS-PAGES                PIC 9(4) COMP VALUE 1.
055000     05  WS-LINES                PIC 9(4) COMP VALUE 0.
055100     05  TYPE-COUNT               PIC 9(5) COMP.
055200     05  TYPE-TOT-DURATION        PIC S9(7)V9 COMP-3.
055300     05  TYPE-TOT-SCORE           PIC S9(7)V9 COMP-3.
055400     05  TYPE-AVG-SCORE           PIC S9(5)V9 COMP-3.
055500     05  MOOD-COUNT               PIC 9(5) COMP.
055600     05  MOOD-TOT-SCORE           PIC S9(7)V99 COMP-3.
055700     05  MOOD-AVG-SCORE           PIC S9(5)V9 COMP-3.
055800     05  GOOD-DAY-COUNT           PIC 9(5) COMP.
055900     05  STRESSFUL-DAY-COUNT      PIC 9(5) COMP.
056000     05  TOTAL-ACCEPTED-COUNT     PIC 9(7) COMP.
056100     05  TOTAL-REJECTED-COUNT     PIC 9(7) COMP.
056200     05  TOTAL-GOALS-MET-COUNT    PIC 9(7) COMP.
056300     05  FILLER                   PIC X(01).
056400 
056500 01  FLAGS-AND-SWITCHES.
056600     05  MORE-ACTOK-SW            PIC X(01) VALUE "Y".
056700         88  NO-MORE-ACTOK  VALUE "N".
056800     05  MORE-MOODOK-SW           PIC X(01) VALUE "Y".
056900         88  NO-MORE-MOODOK  VALUE "N".
057000     05  MORE-GOALOK-SW           PIC X(01) VALUE "Y".
057100         88  NO-MORE-GOALOK  VALUE "N".
057200     05  MORE-STREAKOK-SW         PIC X(01) VALUE "Y".
057300         88  NO-MORE-STREAKOK  VALUE "N".
057400     05  MORE-RECENTOK-SW         PIC X(01) VALUE "Y".
057500         88  NO-MORE-RECENTOK  VALUE "N".
057600     05  MORE-ACTERR-SW           PIC X(01) VALUE "Y".
057700         88  NO-MORE-ACTERR  VALUE "N".
057800     05  MORE-MOODERR-SW          PIC X(01) VALUE "Y".
057900         88  NO-MORE-MOODERR  VALUE "N".
058000     05  MORE-GOALERR-SW          PIC X(01) VALUE "Y".
058100         88  NO-MORE-GOALERR  VALUE "N".
058200     05  FILLER                   PIC X(01).
058300 
058400 01  MISC-WS-FLDS.
058500     05  ZERO-VAL                 PIC 9(1) VALUE 0.
058600     05  ONE-VAL                  PIC 9(1) VALUE 1.
058700     05  WS-TYPE-CODE             PIC X(01).
058800     05  FILLER                   PIC X(01).
058900 
059000 PROCEDURE DIVISION.
059100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
059200     PERFORM 200-PRINT-ACTIVITY-SECTIONS THRU 200-EXIT.
059300     PERFORM 300-PRINT-MOOD-SECTION THRU 300-EXIT.
059400     PERFORM 400-PRINT-GOALS-SECTION THRU 400-EXIT.
059500     PERFORM 500-PRINT-STREAKS-SECTION THRU 500-EXIT.
059600     PERFORM 600-PRINT-GRAND-TOTALS THRU 600-EXIT.
059700     PERFORM 700-PRINT-ERROR-REPORT THRU 700-PRT-ERR-EXIT.
059800     PERFORM 999-CLEANUP THRU 999-EXIT.
059900     MOVE +0 TO RETURN-CODE.
060000     GOBACK.
060100 
060200 000-HOUSEKEEPING.
060300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
060400     DISPLAY "******** BEGIN JOB MWREPORT ********".
060500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
060600     MOVE ZERO TO ALT-ROWS.
060700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
060800 
060900     READ CONTROL-FILE INTO CONTROL-PARM-REC
061000         AT END
061100         MOVE "MISSING CONTROL/PARM RECORD" TO ABEND-REASON
061200         GO TO 1000-ABEND-RTN
061300     END-READ.
061400 
061500     MOVE CTL-RUN-DATE  TO WS-CHECK-RUN-DATE.
061600     MOVE WS-CK-RUN-CCYY TO HDR-RUN-CCYY.
061700     MOVE WS-CK-RUN-MM   TO HDR-RUN-MM.
061800     MOVE WS-CK-RUN-DD   TO HDR-RUN-DD.
061900     MOVE CTL-JOIN-DATE TO WS-CHECK-JOIN-DATE.
062000     MOVE WS-CK-JOIN-CCYY TO HDR-JOIN-CCYY.
062100     MOVE WS-CK-JOIN-MM   TO HDR-JOIN-MM.
062200     MOVE WS-CK-JOIN-DD   TO HDR-JOIN-DD.
062300     MOVE CTL-USER-NAME   TO HDR-USER-NAME-O.
062400 
062500     PERFORM 700-WRITE-PAGE-HDR THRU 700-WRITE-HDR-EXIT.
062600 
062700     PERFORM 910-READ-ACTOK THRU 910-READ-ACTOK-EXIT.
062800     PERFORM 120-LOAD-ACTOK THRU 120-EXIT
062900             UNTIL NO-MORE-ACTOK.
063000 000-EXIT.
063100     EXIT.
063200 
063300 120-LOAD-ACTOK.
063400     IF ALT-ROWS < ALT-SIZE
063500         ADD 1 TO ALT-ROWS
063600         MOVE ACTIVITY-WORK-REC TO AL-REC (ALT-ROWS).
063700     PERFORM 910-READ-ACTOK THRU 910-READ-ACTOK-EXIT.
063800 120-EXIT.
063900     EXIT.
064000 
064100******************************************************************
064200*    FOUR ACTIVITY-TYPE SECTIONS, EACH A SEPARATE SCAN OF THE
064300*    IN-STORAGE ACTIVITY-LOAD-TAB.
064400******************************************************************
064500 200-PRINT-ACTIVITY-SECTIONS.
064600     MOVE "200-PRINT-ACTIVITY-SECTIONS" TO PARA-NAME.
064700     MOVE "S" TO WS-TYPE-CODE.
064800     MOVE "SLEEP" TO WS-ACT-TYPE-NAME.
064900     PERFORM 220-PRINT-ONE-TYPE-SECTION THRU 220-EXIT.
065000 
065100     MOVE "M" TO WS-TYPE-CODE.
065200     MOVE "MEDITATION" TO WS-ACT-TYPE-NAME.
065300     PERFORM 220-PRINT-ONE-TYPE-SECTION THRU 220-EXIT.
065400 
065500     MOVE "J" TO WS-TYPE-CODE.
065600     MOVE "JOURNALING" TO WS-ACT-TYPE-NAME.
065700     PERFORM 220-PRINT-ONE-TYPE-SECTION THRU 220-EXIT.
065800 
065900     MOVE "T" TO WS-TYPE-CODE.
066000     MOVE "SCREENTIME" TO WS-ACT-TYPE-NAME.
066100     PERFORM 220-PRINT-ONE-TYPE-SECTION THRU 220-EXIT.
066200 200-EXIT.
066300     EXIT.
066400 
066500 220-PRINT-ONE-TYPE-SECTION.
066600     MOVE ZERO TO TYPE-COUNT, TYPE-TOT-DURATION, TYPE-TOT-SCORE.
066700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
066800     MOVE SPACES TO WS-ACT-SECT-HDR.
066900     STRING WS-ACT-TYPE-NAME DELIMITED BY SPACE
067000         " ACTIVITY SECTION" DELIMITED BY SIZE
067100         INTO ACT-SECT-HDR-TXT.
067200     WRITE RPT-REC FROM WS-ACT-SECT-HDR
067300         AFTER ADVANCING 2.
067400     WRITE RPT-REC FROM WS-ACT-COLM-HDR
067500         AFTER ADVANCING 1.
067600     ADD 2 TO WS-LINES.
067700 
067800     PERFORM 240-SCAN-ONE-TYPE THRU 240-EXIT
067900             VARYING AL-IDX FROM 1 BY 1
068000             UNTIL AL-IDX > ALT-ROWS.
068100 
068200     IF TYPE-COUNT = ZERO
068300         MOVE WS-ACT-TYPE-NAME TO NOACT-TYPE-NAME
068400         WRITE RPT-REC FROM WS-NO-ACTIVITY-LINE
068500             AFTER ADVANCING 1
068600         ADD 1 TO WS-LINES
068700     ELSE
068800         COMPUTE TYPE-AVG-SCORE ROUNDED =
068900             TYPE-TOT-SCORE / TYPE-COUNT
069000         MOVE TYPE-COUNT        TO ATL-COUNT-O
069100         MOVE TYPE-TOT-DURATION TO ATL-TOT-DUR-O
069200         MOVE TYPE-AVG-SCORE    TO ATL-AVG-SCORE-O
069300         WRITE RPT-REC FROM WS-ACT-TOTAL-LINE
069400             AFTER ADVANCING 2
069500         ADD 2 TO WS-LINES.
069600 220-EXIT.
069700     EXIT.
069800 
069900 240-SCAN-ONE-TYPE.
070000     MOVE AL-REC (AL-IDX) TO ACTIVITY-WORK-REC.
070100     IF AWK-ACT-TYPE NOT = WS-TYPE-CODE
070200         GO TO 240-EXIT.
070300 
070400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
070500     ADD 1 TO TYPE-COUNT.
070600     ADD AWK-ACT-DURATION     TO TYPE-TOT-DURATION.
070700     ADD AWK-PROGRESS-SCORE   TO TYPE-TOT-SCORE.
070800 
070900     EVALUATE TRUE
071000         WHEN AWK-TYPE-SLEEP
071100             PERFORM 250-BUILD-SLEEP-DETAIL THRU 250-EXIT
071200         WHEN AWK-TYPE-MEDITATION
071300             PERFORM 260-BUILD-MEDIT-DETAIL THRU 260-EXIT
071400         WHEN AWK-TYPE-JOURNAL
071500             PERFORM 270-BUILD-JOURNAL-DETAIL THRU 270-EXIT
071600         WHEN AWK-TYPE-SCREEN
071700             PERFORM 280-BUILD-SCREEN-DETAIL THRU 280-EXIT
071800     END-EVALUATE.
071900     ADD 1 TO WS-LINES.
072000 240-EXIT.
072100     EXIT.
072200 
072300 250-BUILD-SLEEP-DETAIL.
072400     MOVE AWK-ACT-ID       TO SLP-ID-O.
072500     MOVE AWK-ACT-DATE     TO SLP-DATE-O.
072600     MOVE AWK-ACT-DURATION TO SLP-DUR-O.
072700     MOVE AWK-PROGRESS-SCORE TO SLP-SCORE-O.
072800     MOVE AWK-SLP-QUALITY  TO SLP-QUALITY-O.
072900     MOVE AWK-SLP-BEDTIME  TO SLP-BEDTIME-O.
073000     MOVE AWK-SLP-WAKETIME TO SLP-WAKETIME-O.
073100     IF AWK-SLP-NIGHTMARES-YES
073200         MOVE "YES" TO SLP-NIGHTMARE-O
073300     ELSE
073400         MOVE "NO " TO SLP-NIGHTMARE-O.
073500     WRITE RPT-REC FROM WS-SLEEP-DETAIL
073600         AFTER ADVANCING 1.
073700 250-EXIT.
073800     EXIT.
073900 
074000 260-BUILD-MEDIT-DETAIL.
074100     MOVE AWK-ACT-ID       TO MED-ID-O.
074200     MOVE AWK-ACT-DATE     TO MED-DATE-O.
074300     MOVE AWK-ACT-DURATION TO MED-DUR-O.
074400     MOVE AWK-PROGRESS-SCORE TO MED-SCORE-O.
074500     MOVE AWK-MED-TYPE     TO MED-TYPE-O.
074600     MOVE AWK-MED-FOCUS    TO MED-FOCUS-O.
074700     MOVE AWK-MED-DISTRACT TO MED-DISTRACT-O.
074800     IF AWK-MED-COMPLETED-YES
074900         MOVE "YES" TO MED-COMPLETE-O
075000     ELSE
075100         MOVE "NO " TO MED-COMPLETE-O.
075200     WRITE RPT-REC FROM WS-MEDIT-DETAIL
075300         AFTER ADVANCING 1.
075400 260-EXIT.
075500     EXIT.
075600 
075700 270-BUILD-JOURNAL-DETAIL.
075800     MOVE AWK-ACT-ID            TO JRN-ID-O.
075900     MOVE AWK-ACT-DATE          TO JRN-DATE-O.
076000     MOVE AWK-ACT-DURATION      TO JRN-DUR-O.
076100     MOVE AWK-PROGRESS-SCORE    TO JRN-SCORE-O.
076200     MOVE AWK-JRN-THEME         TO JRN-THEME-O.
076300     MOVE AWK-JRN-MOOD-BEFORE   TO JRN-MOOD-BEF-O.
076400     MOVE AWK-JRN-MOOD-AFTER    TO JRN-MOOD-AFT-O.
076500     MOVE AWK-JRN-WORD-COUNT    TO JRN-WORDS-O.
076600     IF AWK-JRN-BENEFICIAL-YES
076700         MOVE "YES" TO JRN-BENEFIC-O
076800     ELSE
076900         MOVE "NO " TO JRN-BENEFIC-O.
077000     WRITE RPT-REC FROM WS-JOURNAL-DETAIL
077100         AFTER ADVANCING 1.
077200 270-EXIT.
077300     EXIT.
077400 
077500 280-BUILD-SCREEN-DETAIL.
077600     MOVE AWK-ACT-ID         TO SCR-ID-O.
077700     MOVE AWK-ACT-DATE       TO SCR-DATE-O.
077800     MOVE AWK-ACT-DURATION   TO SCR-DUR-O.
077900     MOVE AWK-PROGRESS-SCORE TO SCR-SCORE-O.
078000     MOVE AWK-SCR-DEVICE     TO SCR-DEVICE-O.
078100     MOVE AWK-SCR-PURPOSE    TO SCR-PURPOSE-O.
078200     MOVE AWK-SCR-BREAKS     TO SCR-BREAKS-O.
078300     IF AWK-SCR-EYESTRAIN-YES
078400         MOVE "YES" TO SCR-EYESTR-O
078500     ELSE
078600         MOVE "NO " TO SCR-EYESTR-O.
078700     WRITE RPT-REC FROM WS-SCREEN-DETAIL
078800         AFTER ADVANCING 1.
078900 280-EXIT.
079000     EXIT.
079100 
079200 300-PRINT-MOOD-SECTION.
079300     MOVE "300-PRINT-MOOD-SECTION" TO PARA-NAME.
079400     MOVE ZERO TO MOOD-COUNT, MOOD-TOT-SCORE,
079500                  GOOD-DAY-COUNT, STRESSFUL-DAY-COUNT.
079600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
079700     WRITE RPT-REC FROM WS-MOOD-SECT-HDR
079800         AFTER ADVANCING 2.
079900     ADD 1 TO WS-LINES.
080000 
080100     PERFORM 910-READ-MOODOK THRU 910-READ-MOODOK-EXIT.
080200     PERFORM 320-PRINT-ONE-MOOD THRU 320-EXIT
080300             UNTIL NO-MORE-MOODOK.
080400 
080500     IF MOOD-COUNT = ZERO
080600         WRITE RPT-REC FROM WS-BLANK-LINE
080700             AFTER ADVANCING 1
080800     ELSE
080900         COMPUTE MOOD-AVG-SCORE ROUNDED =
081000             MOOD-TOT-SCORE / MOOD-COUNT
081100         MOVE MOOD-COUNT          TO MTL-COUNT-O
081200         MOVE MOOD-AVG-SCORE      TO MTL-AVG-SCORE-O
081300         MOVE GOOD-DAY-COUNT      TO MTL-GOODDAY-O
081400         MOVE STRESSFUL-DAY-COUNT TO MTL-STRESSFUL-O
081500         WRITE RPT-REC FROM WS-MOOD-TOTAL-LINE
081600             AFTER ADVANCING 2
081700         ADD 2 TO WS-LINES.
081800 300-EXIT.
081900     EXIT.
082000 
082100 320-PRINT-ONE-MOOD.
082200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
082300     ADD 1 TO MOOD-COUNT.
082400     ADD MWK-WELLNESS-SCORE TO MOOD-TOT-SCORE.
082500     IF MWK-GOOD-DAY
082600         ADD 1 TO GOOD-DAY-COUNT.
082700     IF MWK-STRESSFUL-DAY
082800         ADD 1 TO STRESSFUL-DAY-COUNT.
082900 
083000     MOVE MWK-MSE-DATE   TO MSD-DATE-O.
083100     MOVE MWK-MSE-MOOD   TO MSD-MOOD-O.
083200     MOVE MWK-MSE-STRESS TO MSD-STRESS-O.
083300     MOVE MWK-WELLNESS-SCORE TO MSD-SCORE-O.
083400     IF MWK-GOOD-DAY
083500         MOVE "YES" TO MSD-GOODDAY-O
083600     ELSE
083700         MOVE "NO " TO MSD-GOODDAY-O.
083800     IF MWK-STRESSFUL-DAY
083900         MOVE "YES" TO MSD-STRESSFUL-O
084000     ELSE
084100         MOVE "NO " TO MSD-STRESSFUL-O.
084200     WRITE RPT-REC FROM WS-MOOD-DETAIL
084300         AFTER ADVANCING 1.
084400     ADD 1 TO WS-LINES.
084500     PERFORM 910-READ-MOODOK THRU 910-READ-MOODOK-EXIT.
084600 320-EXIT.
084700     EXIT.
084800 
084900 400-PRINT-GOALS-SECTION.
085000     MOVE "400-PRINT-GOALS-SECTION" TO PARA-NAME.
085100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
085200     WRITE RPT-REC FROM WS-GOAL-SECT-HDR
085300         AFTER ADVANCING 2.
085400     ADD 1 TO WS-LINES.
085500 
085600     PERFORM 910-READ-GOALOK THRU 910-READ-GOALOK-EXIT.
085700     PERFORM 420-PRINT-ONE-GOAL THRU 420-EXIT
085800             UNTIL NO-MORE-GOALOK.
085900 
086000     READ GOALTOT INTO GOAL-TOTALS-REC
086100         AT END CONTINUE
086200     END-READ.
086300     MOVE GTW-GOALS-MET-COUNT    TO TOTAL-GOALS-MET-COUNT.
086400 400-EXIT.
086500     EXIT.
086600 
086700 420-PRINT-ONE-GOAL.
086800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
086900     EVALUATE TRUE
087000         WHEN GWK-TYPE-SLEEP-HRS
087100             MOVE "SLEEP DURATION (HRS)"  TO GOD-TYPE-NAME-O
087200         WHEN GWK-TYPE-MEDIT-MIN
087300             MOVE "MEDITATION TIME (MIN)" TO GOD-TYPE-NAME-O
087400         WHEN GWK-TYPE-JOURNAL-ENTRIES
087500             MOVE "JOURNAL ENTRIES"       TO GOD-TYPE-NAME-O
087600         WHEN GWK-TYPE-SCREEN-LIMIT
087700             MOVE "SCREEN TIME LIMIT"     TO GOD-TYPE-NAME-O
087800         WHEN GWK-TYPE-MOOD-SCORE
087900             MOVE "MOOD SCORE"            TO GOD-TYPE-NAME-O
088000         WHEN GWK-TYPE-ACTIVITY-STREAK
088100             MOVE "ACTIVITY STREAK"       TO GOD-TYPE-NAME-O
088200         WHEN OTHER
088300             MOVE GWK-TYPE                TO GOD-TYPE-NAME-O
088400     END-EVALUATE.
088500     MOVE GWK-PROGRESS   TO GOD-PROGRESS-O.
088600     MOVE GWK-TARGET     TO GOD-TARGET-O.
088700     MOVE GWK-PERCENTAGE TO GOD-PCT-O.
088800     IF GWK-COMPLETED
088900         MOVE "COMPLETED"   TO GOD-STATUS-O
089000     ELSE
089100         MOVE "IN PROGRESS" TO GOD-STATUS-O.
089200     MOVE GWK-DESC       TO GOD-DESC-O.
089300     WRITE RPT-REC FROM WS-GOAL-DETAIL
089400         AFTER ADVANCING 1.
089500     ADD 1 TO WS-LINES.
089600     PERFORM 910-READ-GOALOK THRU 910-READ-GOALOK-EXIT.
089700 420-EXIT.
089800     EXIT.
089900 
090000 500-PRINT-STREAKS-SECTION.
090100     MOVE "500-PRINT-STREAKS-SECTION" TO PARA-NAME.
090200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
090300     WRITE RPT-REC FROM WS-STREAK-SECT-HDR
090400         AFTER ADVANCING 2.
090500     ADD 1 TO WS-LINES.
090600 
090700     PERFORM 910-READ-STREAKOK THRU 910-READ-STREAKOK-EXIT.
090800     PERFORM 520-PRINT-ONE-STREAK THRU 520-EXIT
090900             UNTIL NO-MORE-STREAKOK.
091000 
091100     WRITE RPT-REC FROM WS-RECENT-HDR
091200         AFTER ADVANCING 2.
091300     ADD 1 TO WS-LINES.
091400     PERFORM 910-READ-RECENTOK THRU 910-READ-RECENTOK-EXIT.
091500     PERFORM 540-PRINT-ONE-RECENT THRU 540-EXIT
091600             UNTIL NO-MORE-RECENTOK.
091700 500-EXIT.
091800     EXIT.
091900 
092000 520-PRINT-ONE-STREAK.
092100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
092200     EVALUATE TRUE
092300         WHEN STW-TYPE-SLEEP
092400             MOVE "SLEEP"      TO STD-TYPE-NAME-O
092500         WHEN STW-TYPE-MEDITATION
092600             MOVE "MEDITATION" TO STD-TYPE-NAME-O
092700         WHEN STW-TYPE-JOURNAL
092800             MOVE "JOURNALING" TO STD-TYPE-NAME-O
092900         WHEN STW-TYPE-SCREEN
093000             MOVE "SCREENTIME" TO STD-TYPE-NAME-O
093100     END-EVALUATE.
093200     MOVE STW-STREAK-DAYS TO STD-DAYS-O.
093300     WRITE RPT-REC FROM WS-STREAK-DETAIL
093400         AFTER ADVANCING 1.
093500     ADD 1 TO WS-LINES.
093600     PERFORM 910-READ-STREAKOK THRU 910-READ-STREAKOK-EXIT.
093700 520-EXIT.
093800     EXIT.
093900 
094000 540-PRINT-ONE-RECENT.
094100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
094200     MOVE RECENTOK-REC TO ACTIVITY-WORK-REC.
094300     MOVE AWK-ACT-ID   TO RCD-ID-O.
094400     MOVE AWK-ACT-DATE TO RCD-DATE-O.
094500     MOVE AWK-ACT-DURATION TO RCD-DUR-O.
094600     EVALUATE TRUE
094700         WHEN AWK-TYPE-SLEEP
094800             MOVE "SLEEP"      TO RCD-TYPE-O
094900         WHEN AWK-TYPE-MEDITATION
095000             MOVE "MEDITATION" TO RCD-TYPE-O
095100         WHEN AWK-TYPE-JOURNAL
095200             MOVE "JOURNALING" TO RCD-TYPE-O
095300         WHEN AWK-TYPE-SCREEN
095400             MOVE "SCREENTIME" TO RCD-TYPE-O
095500     END-EVALUATE.
095600     WRITE RPT-REC FROM WS-RECENT-DETAIL
095700         AFTER ADVANCING 1.
095800     ADD 1 TO WS-LINES.
095900     PERFORM 910-READ-RECENTOK THRU 910-READ-RECENTOK-EXIT.
096000 540-EXIT.
096100     EXIT.
096200 
096300 600-PRINT-GRAND-TOTALS.
096400     MOVE "600-PRINT-GRAND-TOTALS" TO PARA-NAME.
096500     MOVE ALT-ROWS TO TOTAL-ACCEPTED-COUNT.
096600     PERFORM 910-READ-ACTERR THRU 910-READ-ACTERR-EXIT.
096700     PERFORM 620-COUNT-ACTERR THRU 620-EXIT
096800             UNTIL NO-MORE-ACTERR.
096900     PERFORM 910-READ-MOODERR THRU 910-READ-MOODERR-EXIT.
097000     PERFORM 630-COUNT-MOODERR THRU 630-EXIT
097100             UNTIL NO-MORE-MOODERR.
097200     PERFORM 910-READ-GOALERR THRU 910-READ-GOALERR-EXIT.
097300     PERFORM 640-COUNT-GOALERR THRU 640-EXIT
097400             UNTIL NO-MORE-GOALERR.
097500 
097600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
097700     WRITE RPT-REC FROM WS-GRAND-TOTAL-HDR
097800         AFTER ADVANCING 2.
097900     MOVE TOTAL-ACCEPTED-COUNT  TO GTL-ACCEPT-O.
098000     MOVE TOTAL-REJECTED-COUNT  TO GTL-REJECT-O.
098100     MOVE TOTAL-GOALS-MET-COUNT TO GTL-GOALMET-O.
098200     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
098300         AFTER ADVANCING 1.
098400     ADD 2 TO WS-LINES.
098500 600-EXIT.
098600     EXIT.
098700 
098800 620-COUNT-ACTERR.
098900     ADD 1 TO TOTAL-REJECTED-COUNT.
099000     PERFORM 910-READ-ACTERR THRU 910-READ-ACTERR-EXIT.
099100 620-EXIT.
099200     EXIT.
099300 
099400 630-COUNT-MOODERR.
099500     ADD 1 TO TOTAL-REJECTED-COUNT.
099600     PERFORM 910-READ-MOODERR THRU 910-READ-MOODERR-EXIT.
099700 630-EXIT.
099800     EXIT.
099900 
100000 640-COUNT-GOALERR.
100100     ADD 1 TO TOTAL-REJECTED-COUNT.
100200     PERFORM 910-READ-GOALERR THRU 910-READ-GOALERR-EXIT.
100300 640-EXIT.
100400     EXIT.
100500 
100600******************************************************************
100700*    CONSOLIDATED 132-COLUMN ERROR REPORT - RE-READS THE THREE
100800*    STEP-LEVEL ERROR FILES FROM THE TOP (THEY WERE ALREADY
100900*    FULLY READ ONCE ABOVE TO BUILD THE GRAND-TOTAL REJECT
101000*    COUNT, SO THEY ARE CLOSED AND RE-OPENED HERE).
101100******************************************************************
101200 700-PRINT-ERROR-REPORT.
101300     MOVE "700-PRINT-ERROR-REPORT" TO PARA-NAME.
101400     CLOSE ACTERR, MOODERR, GOALERR.
101500     OPEN INPUT ACTERR, MOODERR, GOALERR.
101600     MOVE "Y" TO MORE-ACTERR-SW, MORE-MOODERR-SW, MORE-GOALERR-SW.
101700 
101800     WRITE ERR-RPT-REC FROM WS-ERR-RPT-HDR
101900         AFTER ADVANCING 1.
102000 
102100     PERFORM 910-READ-ACTERR THRU 910-READ-ACTERR-EXIT.
102200     PERFORM 720-WRITE-ONE-ERR-LINE THRU 720-EXIT
102300             UNTIL NO-MORE-ACTERR.
102400 
102500     PERFORM 910-READ-MOODERR THRU 910-READ-MOODERR-EXIT.
102600     PERFORM 730-WRITE-ONE-ERR-LINE THRU 730-EXIT
102700             UNTIL NO-MORE-MOODERR.
102800 
102900     PERFORM 910-READ-GOALERR THRU 910-READ-GOALERR-EXIT.
103000     PERFORM 740-WRITE-ONE-ERR-LINE THRU 740-EXIT
103100             UNTIL NO-MORE-GOALERR.
103200 700-PRT-ERR-EXIT.
103300     EXIT.
103400 
103500 720-WRITE-ONE-ERR-LINE.
103600     MOVE ACTERR-MSG TO ERD-MSG-O.
103700     WRITE ERR-RPT-REC FROM WS-ERR-RPT-DETAIL
103800         AFTER ADVANCING 1.
103900     PERFORM 910-READ-ACTERR THRU 910-READ-ACTERR-EXIT.
104000 720-EXIT.
104100     EXIT.
104200 
104300 730-WRITE-ONE-ERR-LINE.
104400     MOVE MOODERR-MSG TO ERD-MSG-O.
104500     WRITE ERR-RPT-REC FROM WS-ERR-RPT-DETAIL
104600         AFTER ADVANCING 1.
104700     PERFORM 910-READ-MOODERR THRU 910-READ-MOODERR-EXIT.
104800 730-EXIT.
104900     EXIT.
105000 
105100 740-WRITE-ONE-ERR-LINE.
105200     MOVE GOALERR-MSG TO ERD-MSG-O.
105300     WRITE ERR-RPT-REC FROM WS-ERR-RPT-DETAIL
105400         AFTER ADVANCING 1.
105500     PERFORM 910-READ-GOALERR THRU 910-READ-GOALERR-EXIT.
105600 740-EXIT.
105700     EXIT.
105800 
105900 700-WRITE-PAGE-HDR.
106000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
106100     MOVE WS-PAGES TO PAGE-NBR-O.
106200     WRITE RPT-REC FROM WS-HDR-REC
106300         AFTER ADVANCING NEXT-PAGE.
106400     WRITE RPT-REC FROM WS-HDR-REC-2
106500         AFTER ADVANCING 1.
106600     MOVE ZERO TO WS-LINES.
106700     ADD 1 TO WS-PAGES.
106800 700-WRITE-HDR-EXIT.
106900     EXIT.
107000 
107100 790-CHECK-PAGINATION.
107200     IF WS-LINES > 50
107300         PERFORM 700-WRITE-PAGE-HDR THRU 700-WRITE-HDR-EXIT.
107400 790-EXIT.
107500     EXIT.
107600 
107700 800-OPEN-FILES.
107800     MOVE "800-OPEN-FILES" TO PARA-NAME.
107900     OPEN INPUT CONTROL-FILE, ACTOK, MOODOK, GOALOK, GOALTOT,
108000                STREAKOK, RECENTOK, ACTERR, MOODERR, GOALERR.
108100     OPEN OUTPUT REPORT, ERRRPT, SYSOUT.
108200 800-EXIT.
108300     EXIT.
108400 
108500 850-CLOSE-FILES.
108600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
108700     CLOSE CONTROL-FILE, ACTOK, MOODOK, GOALOK, GOALTOT,
108800           STREAKOK, RECENTOK, ACTERR, MOODERR, GOALERR,
108900           REPORT, ERRRPT, SYSOUT.
109000 850-EXIT.
109100     EXIT.
109200 
109300 910-READ-ACTOK.
109400     READ ACTOK INTO ACTIVITY-WORK-REC
109500         AT END MOVE "N" TO MORE-ACTOK-SW
109600     END-READ.
109700 910-READ-ACTOK-EXIT.
109800     EXIT.
109900 
110000 910-READ-MOODOK.
110100     READ MOODOK INTO MOOD-WORK-REC
110200         AT END MOVE "N" TO MORE-MOODOK-SW
110300     END-READ.
110400 910-READ-MOODOK-EXIT.
110500     EXIT.
110600 
110700 910-READ-GOALOK.
110800     READ GOALOK INTO GOAL-WORK-REC
110900         AT END MOVE "N" TO MORE-GOALOK-SW
111000     END-READ.
111100 910-READ-GOALOK-EXIT.
111200     EXIT.
111300 
111400 910-READ-STREAKOK.
111500     READ STREAKOK INTO STREAK-WORK-REC
111600         AT END MOVE "N" TO MORE-STREAKOK-SW
111700     END-READ.
111800 910-READ-STREAKOK-EXIT.
111900     EXIT.
112000 
112100 910-READ-RECENTOK.
112200     READ RECENTOK
112300         AT END MOVE "N" TO MORE-RECENTOK-SW
112400     END-READ.
112500 910-READ-RECENTOK-EXIT.
112600     EXIT.
112700 
112800 910-READ-ACTERR.
112900     READ ACTERR
113000         AT END MOVE "N" TO MORE-ACTERR-SW
113100     END-READ.
113200 910-READ-ACTERR-EXIT.
113300     EXIT.
113400 
113500 910-READ-MOODERR.
113600     READ MOODERR
113700         AT END MOVE "N" TO MORE-MOODERR-SW
113800     END-READ.
113900 910-READ-MOODERR-EXIT.
114000     EXIT.
114100 
114200 910-READ-GOALERR.
114300     READ GOALERR
114400         AT END MOVE "N" TO MORE-GOALERR-SW
114500     END-READ.
114600 910-READ-GOALERR-EXIT.
114700     EXIT.
114800 
114900 999-CLEANUP.
115000     MOVE "999-CLEANUP" TO PARA-NAME.
115100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
115200     DISPLAY "******** NORMAL END OF JOB MWREPORT ********".
115300 999-EXIT.
115400     EXIT.
115500 
115600 1000-ABEND-RTN.
115700     WRITE SYSOUT-REC FROM ABEND-REC.
115800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
115900     DISPLAY "*** ABNORMAL END OF JOB - MWREPORT ***"
116000         UPON CONSOLE.
116100     DIVIDE ZERO-VAL INTO ONE-VAL.
