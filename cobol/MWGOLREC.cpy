000100******************************************************************
000200*  COPYBOOK      MWGOLREC                                        *
000300*  DESCRIPTION.  WELLNESS GOAL RECORD (INPUT LAYOUT) AND THE      *
000400*                IN-MEMORY GOAL TABLE BUILT FROM IT BY MWGOALEV.  *
000500*                TABLE ROW CARRIES THE ACCUMULATED PROGRESS,      *
000600*                PERCENTAGE AND COMPLETION SWITCH FOR EACH GOAL.  *
000700*  MAINTENANCE.                                                  *
000800*    06/21/93 RWK  ORIGINAL COPYBOOK FOR GOAL-EVALUATION RUN      *
000900*    09/18/95 RWK  RAISED GOAL-TAB FROM 25 TO 50 ROWS             *
001000*    03/09/99 LMP  Y2K - GOL-START/GOL-END CONFIRMED CCYYMMDD     *
001100******************************************************************
001200 01  GOAL-REC.
001300     05  GOL-TYPE                   PIC X(02).
001400         88  GOL-TYPE-SLEEP-HRS         VALUE "SH".
001500         88  GOL-TYPE-MEDIT-MIN         VALUE "MM".
001600         88  GOL-TYPE-JOURNAL-ENTRIES   VALUE "JE".
001700         88  GOL-TYPE-SCREEN-LIMIT      VALUE "SL".
001800         88  GOL-TYPE-MOOD-SCORE        VALUE "MI".
001900         88  GOL-TYPE-ACTIVITY-STREAK   VALUE "AS".
002000         88  GOL-TYPE-VALID             VALUE "SH" "MM" "JE"
002100                                               "SL" "MI" "AS".
002200     05  GOL-TARGET                 PIC 9(5)V99.
002300     05  GOL-START                  PIC 9(8).
002400     05  GOL-END                    PIC 9(8).
002500     05  GOL-DESC                   PIC X(40).
002600     05  FILLER                     PIC X(01).
002700 
002800 01  GOAL-TABLE-AREA.
002900     05  GOAL-TAB-SIZE              PIC 9(2) COMP VALUE 50.
003000     05  GOAL-TAB-ROWS              PIC 9(2) COMP VALUE ZERO.
003100     05  GOAL-TAB OCCURS 50 TIMES INDEXED BY GOAL-IDX.
003200         10  GT-TYPE                PIC X(02).
003300             88  GT-TYPE-SLEEP-HRS        VALUE "SH".
003400             88  GT-TYPE-MEDIT-MIN        VALUE "MM".
003500             88  GT-TYPE-JOURNAL-ENTRIES  VALUE "JE".
003600             88  GT-TYPE-SCREEN-LIMIT     VALUE "SL".
003700             88  GT-TYPE-MOOD-SCORE       VALUE "MI".
003800             88  GT-TYPE-ACTIVITY-STREAK  VALUE "AS".
003900         10  GT-TARGET               PIC 9(5)V99.
004000         10  GT-START                PIC 9(8).
004100         10  GT-END                  PIC 9(8).
004200         10  GT-DESC                 PIC X(40).
004300         10  GT-CURR-PROGRESS        PIC S9(7)V99 COMP-3.
004400         10  GT-PERCENTAGE           PIC 9(5)V9.
004500         10  GT-COMPLETE-SW          PIC X(01).
004600             88  GT-COMPLETED            VALUE "Y".
004700         10  FILLER                  PIC X(01).
