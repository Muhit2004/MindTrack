000100******************************************************************
000200*  COPYBOOK      MWSTRWRK                                        *
000300*  DESCRIPTION.  PER-TYPE STREAK SUMMARY RECORD, ONE PER ACTIVITY  *
000400*                TYPE, WRITTEN BY MWSTREAK TO THE STREAKOK WORK    *
000500*                FILE FOR MWREPORT.                                *
000600*  MAINTENANCE.                                                  *
000700*    06/28/93 RWK  ORIGINAL COPYBOOK FOR THE STREAKOK WORK FILE    *
000800******************************************************************
000900 01  STREAK-WORK-REC.
001000     05  STW-TYPE                   PIC X(01).
001100         88  STW-TYPE-SLEEP             VALUE "S".
001200         88  STW-TYPE-MEDITATION        VALUE "M".
001300         88  STW-TYPE-JOURNAL           VALUE "J".
001400         88  STW-TYPE-SCREEN            VALUE "T".
001500     05  STW-STREAK-DAYS            PIC 9(5).
001600     05  FILLER                     PIC X(10).
