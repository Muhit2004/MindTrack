000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MWMOODSC.
000300 AUTHOR. R W KOSINSKI.
000400 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/28/93.
000600 DATE-COMPILED. 06/28/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY MOOD/STRESS READING FILE
001300*          LOGGED BY THE USER, INDEPENDENT OF ANY WELLNESS
001400*          ACTIVITY.
001500*
001600*          THE PROGRAM VALIDATES MOOD AND STRESS ARE IN RANGE
001700*          1-10, COMPUTES A WELLNESS SCORE AND THE GOOD-DAY AND
001800*          STRESSFUL-DAY FLAGS, AND WRITES A "GOOD" MOOD WORK
001900*          FILE PLUS AN ERROR FILE OF REJECTED RECORDS.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE              -   MWMOODSC.MOODSTRESS
002400*          OUTPUT FILE PRODUCED    -   MWMOODSC.MOODOK
002500*          OUTPUT ERROR FILE       -   MWMOODSC.MOODERR
002600*          DUMP FILE               -   SYSOUT
002700*
002800******************************************************************
002900*  CHANGE LOG
003000*  --------------------------------------------------------------
003100*  06/28/93 RWK  ORIGINAL - EDITS AND SCORES THE MOOD/STRESS FILE
003200*  02/02/96 JHT  MOOD-TAGS AND TRIGGERS NOW CARRY A 3-SLOT TABLE
003300*                REDEFINE FOR EASIER DOWNSTREAM MATCHING
003400*  03/09/99 LMP  Y2K - CONFIRMED MSE-DATE CARRIES A FULL 4-DIGIT
003500*                CENTURY, NO PROGRAM CHANGE REQUIRED
003600*  07/19/01 DJF  RENUMBERED PARAGRAPHS UNDER THE MINDTRACK
003700*                PROJECT NAMING STANDARD
003800******************************************************************
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON  STATUS IS RERUN-REQUESTED
004600            OFF STATUS IS NORMAL-RUN.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300 
005400     SELECT MOODSTRESS
005500     ASSIGN TO UT-S-MOODSTRESS
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800 
005900     SELECT MOODOK
006000     ASSIGN TO UT-S-MOODOK
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300 
006400     SELECT MOODERR
006500     ASSIGN TO UT-S-MOODERR
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800 
007900 FD  MOODSTRESS
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 113 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS MOODSTRESS-REC-DATA.
008500 01  MOODSTRESS-REC-DATA PIC X(113).
008600 
008700 FD  MOODOK
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 123 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS MOODOK-REC.
009300 01  MOODOK-REC PIC X(123).
009400 
009500 FD  MOODERR
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 153 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS MOODSTRESS-REC-ERR.
010100 01  MOODSTRESS-REC-ERR.
010200     05  ERR-MSG                     PIC X(40).
010300     05  REST-OF-REC                 PIC X(113).
010400 
010500 WORKING-STORAGE SECTION.
010600 
010700 01  FILE-STATUS-CODES.
010800     05  OFCODE                  PIC X(2).
010900         88  CODE-WRITE    VALUE SPACES.
011000     05  FILLER                  PIC X(01).
011100 
011200 COPY MWMSEREC.
011300 
011400 COPY MWMSEWRK.
011500 
011600 COPY MWABEND.
011700 
011800 01  WS-WORK-DATE.
011900     05  WS-WORK-YYYYMMDD        PIC 9(8).
012000     05  FILLER                  PIC X(01).
012100 01  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.
012200     05  WS-WORK-CCYY            PIC 9(4).
012300     05  WS-WORK-MM              PIC 9(2).
012400     05  WS-WORK-DD              PIC 9(2).
012500     05  FILLER                  PIC X(01).
012600 
012700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012800     05  RECORDS-READ             PIC 9(7) COMP.
012900     05  RECORDS-WRITTEN          PIC 9(7) COMP.
013000     05  RECORDS-IN-ERROR         PIC 9(7) COMP.
013100     05  MOOD-COUNT               PIC 9(5) COMP.
013200     05  MOOD-TOT-SCORE           PIC S9(7)V99 COMP-3.
013300     05  GOOD-DAY-COUNT           PIC 9(5) COMP.
013400     05  STRESSFUL-DAY-COUNT      PIC 9(5) COMP.
013500     05  FILLER                   PIC X(01).
013600 
013700 01  FLAGS-AND-SWITCHES.
013800     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013900         88  NO-MORE-DATA VALUE "N".
014000     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
014100         88  RECORD-ERROR-FOUND VALUE "Y".
014200         88  VALID-RECORD  VALUE "N".
014300     05  FILLER                   PIC X(01).
014400 
014500 01  WS-SCORE-FLDS.
014600     05  WS-WELLNESS-SCORE        PIC S9(3)V99 COMP-3.
014700     05  FILLER                   PIC X(01).
014800 
014900 01  MISC-WS-FLDS.
015000     05  ZERO-VAL                PIC 9(1) VALUE 0.
015100     05  ONE-VAL                 PIC 9(1) VALUE 1.
015200     05  FILLER                  PIC X(01).
015300 
015400 PROCEDURE DIVISION.
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600     PERFORM 100-MAINLINE THRU 100-EXIT
015700             UNTIL NO-MORE-DATA.
015800     PERFORM 999-CLEANUP THRU 999-EXIT.
015900     MOVE +0 TO RETURN-CODE.
016000     GOBACK.
016100 
016200 000-HOUSEKEEPING.
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016400     DISPLAY "******** BEGIN JOB MWMOODSC ********".
016500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016700     PERFORM 900-READ-MOODSTRESS THRU 900-EXIT.
016800     IF NO-MORE-DATA
016900         MOVE "EMPTY MOODSTRESS INPUT FILE" TO ABEND-REASON
017000         GO TO 1000-ABEND-RTN.
017100 000-EXIT.
017200     EXIT.
017300 
017400 100-MAINLINE.
017500     MOVE "100-MAINLINE" TO PARA-NAME.
017600     MOVE "N" TO ERROR-FOUND-SW.
017700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
017800 
017900     IF RECORD-ERROR-FOUND
018000         PERFORM 710-WRITE-MOODERR THRU 710-EXIT
018100     ELSE
018200         PERFORM 400-SCORE-MOOD THRU 400-EXIT
018300         PERFORM 700-WRITE-MOODOK THRU 700-EXIT.
018400     PERFORM 900-READ-MOODSTRESS THRU 900-EXIT.
018500 100-EXIT.
018600     EXIT.
018700 
018800 300-FIELD-EDITS.
018900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
019000     IF MSE-MOOD NOT NUMERIC
019100        OR MSE-MOOD < 1 OR MSE-MOOD > 10
019200         MOVE "*** INVALID MOOD VALUE" TO ERR-MSG
019300         MOVE "Y" TO ERROR-FOUND-SW
019400         GO TO 300-EXIT.
019500 
019600     IF MSE-STRESS NOT NUMERIC
019700        OR MSE-STRESS < 1 OR MSE-STRESS > 10
019800         MOVE "*** INVALID STRESS VALUE" TO ERR-MSG
019900         MOVE "Y" TO ERROR-FOUND-SW
020000         GO TO 300-EXIT.
020100 300-EXIT.
020200     EXIT.
020300 
020400 400-SCORE-MOOD.
020500     MOVE "400-SCORE-MOOD" TO PARA-NAME.
020600******** WELLNESSSCORE = (MOOD/10)*60 + ((10-STRESS)/10)*40
020700     COMPUTE WS-WELLNESS-SCORE ROUNDED =
020800             (MSE-MOOD * 6) + ((10 - MSE-STRESS) * 4).
020900 
021000     MOVE MSE-DATE           TO MWK-MSE-DATE.
021100     MOVE MSE-MOOD           TO MWK-MSE-MOOD.
021200     MOVE MSE-STRESS         TO MWK-MSE-STRESS.
021300     MOVE MSE-MOOD-TAGS      TO MWK-MSE-MOOD-TAGS.
021400     MOVE MSE-TRIGGERS       TO MWK-MSE-TRIGGERS.
021500     MOVE MSE-NOTES          TO MWK-MSE-NOTES.
021600     MOVE WS-WELLNESS-SCORE  TO MWK-WELLNESS-SCORE.
021700 
021800     MOVE "N" TO MWK-GOOD-DAY-SW.
021900     IF MSE-MOOD >= 7 AND MSE-STRESS <= 4
022000         MOVE "Y" TO MWK-GOOD-DAY-SW.
022100 
022200     MOVE "N" TO MWK-STRESSFUL-DAY-SW.
022300     IF MSE-STRESS >= 8
022400         MOVE "Y" TO MWK-STRESSFUL-DAY-SW.
022500 
022600     ADD 1 TO MOOD-COUNT.
022700     ADD WS-WELLNESS-SCORE TO MOOD-TOT-SCORE.
022800     IF MWK-GOOD-DAY
022900         ADD 1 TO GOOD-DAY-COUNT.
023000     IF MWK-STRESSFUL-DAY
023100         ADD 1 TO STRESSFUL-DAY-COUNT.
023200 400-EXIT.
023300     EXIT.
023400 
023500 700-WRITE-MOODOK.
023600     WRITE MOODOK-REC FROM MOOD-WORK-REC.
023700     ADD 1 TO RECORDS-WRITTEN.
023800 700-EXIT.
023900     EXIT.
024000 
024100 710-WRITE-MOODERR.
024200     MOVE MOOD-STRESS-REC TO REST-OF-REC.
024300     WRITE MOODSTRESS-REC-ERR.
024400     ADD 1 TO RECORDS-IN-ERROR.
024500 710-EXIT.
024600     EXIT.
024700 
024800 800-OPEN-FILES.
024900     MOVE "800-OPEN-FILES" TO PARA-NAME.
025000     OPEN INPUT MOODSTRESS.
025100     OPEN OUTPUT MOODOK, MOODERR, SYSOUT.
025200 800-EXIT.
025300     EXIT.
025400 
025500 850-CLOSE-FILES.
025600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025700     CLOSE MOODSTRESS, MOODOK, MOODERR, SYSOUT.
025800 850-EXIT.
025900     EXIT.
026000 
026100 900-READ-MOODSTRESS.
026200     READ MOODSTRESS INTO MOOD-STRESS-REC
026300         AT END MOVE "N" TO MORE-DATA-SW
026400         GO TO 900-EXIT
026500     END-READ.
026600     ADD 1 TO RECORDS-READ.
026700 900-EXIT.
026800     EXIT.
026900 
027000 999-CLEANUP.
027100     MOVE "999-CLEANUP" TO PARA-NAME.
027200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027300     DISPLAY "** MOOD RECORDS READ    **" RECORDS-READ.
027400     DISPLAY "** MOOD RECORDS WRITTEN **" RECORDS-WRITTEN.
027500     DISPLAY "** MOOD RECORDS REJECTED **" RECORDS-IN-ERROR.
027600     DISPLAY "******** NORMAL END OF JOB MWMOODSC ********".
027700 999-EXIT.
027800     EXIT.
027900 
028000 1000-ABEND-RTN.
028100     WRITE SYSOUT-REC FROM ABEND-REC.
028200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028300     DISPLAY "*** ABNORMAL END OF JOB - MWMOODSC ***"
028400         UPON CONSOLE.
028500     DIVIDE ZERO-VAL INTO ONE-VAL.
