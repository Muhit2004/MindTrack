000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MWSTRLEN.
000400 AUTHOR. R W KOSINSKI.
000500 INSTALLATION. MINDTRACK DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/93.
000700 DATE-COMPILED. 06/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  --------------------------------------------------------------*
001200*  06/14/93 RWK  ORIGINAL - RETURNS TRIMMED LENGTH OF A TEXT      *
001300*                FIELD FOR USE BY MWACTEDT'S BLANK-NOTE AND       *
001400*                BLANK-THEME EDITS.                              *
001500*  11/30/94 RWK  WIDENED TEXT1 FROM 200 TO 255 BYTES TO MATCH     *
001600*                THE LONGEST NOTE/THEME FIELD IN USE             *
001700*  03/09/99 LMP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,     *
001800*                NO CHANGE REQUIRED, SIGNED OFF                  *
001900*  07/19/01 DJF  RENUMBERED UNDER THE MINDTRACK PROJECT NAMING    *
002000*                STANDARD                                        *
002100*  04/02/10 CAL  REQ 4690 - NOW ACTUALLY CALLED BY MWACTEDT TO     *
002200*                TEST ACT-NOTES AND JRN-THEME FOR A ZERO TRIMMED  *
002300*                LENGTH (PREVIOUSLY CARRIED IN THE LOAD LIBRARY   *
002400*                BUT NOT YET WIRED INTO ANY CALLING PROGRAM)      *
002500*  09/02/10 CAL  REQ 4762 - REWORKED THE SCAN TO TEST TEXT1-RIGHT  *
002600*                AND TEXT1-MID FIRST AND ONLY WALK THE HALF OF    *
002700*                THE FIELD THAT CAN ACTUALLY HOLD THE LAST        *
002800*                NON-BLANK CHARACTER, INSTEAD OF REVERSING AND    *
002900*                TALLYING LEADING SPACES OVER THE FULL 255 BYTES  *
003000*                EVERY CALL; ADDED UPSI-0 CALL-TRACE SWITCH SO    *
003100*                L-TRACE-ALIAS CAN BE DISPLAYED ON REQUEST        *
003200******************************************************************
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000     UPSI-0 ON  STATUS IS TRACE-REQUESTED
004100            OFF STATUS IS TRACE-NOT-REQUESTED.
004200 INPUT-OUTPUT SECTION.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  L                       PIC S9(4) COMP.
005000     05  L-TRACE-ALIAS REDEFINES L
005100                                 PIC S9(4) COMP.
005200     05  TEMP-TXT                PIC X(254).
005300     05  TEMP-TXT-R REDEFINES TEMP-TXT.
005400         10  TEMP-TXT-LEFT        PIC X(127).
005500         10  TEMP-TXT-RIGHT       PIC X(127).
005600     05  WS-SCAN-IDX             PIC S9(4) COMP.
005700     05  FILLER                  PIC X(01).
005800 
005900 LINKAGE SECTION.
006000 01  TEXT1                       PIC X(255).
006100 01  TEXT1-R REDEFINES TEXT1.
006200     05  TEXT1-LEFT               PIC X(127).
006300     05  TEXT1-MID                PIC X(001).
006400     05  TEXT1-RIGHT              PIC X(127).
006500 01  RETURN-LTH                  PIC S9(4).
006600 
006700******************************************************************
006800*    RETURNS THE TRIMMED (TRAILING-BLANK-STRIPPED) LENGTH OF
006900*    TEXT1 IN RETURN-LTH.  TEXT1-R SPLITS THE 255-BYTE FIELD
007000*    INTO A LEFT HALF, A MIDPOINT BYTE AND A RIGHT HALF SO ONLY
007100*    THE HALF THAT CAN HOLD THE LAST NON-BLANK CHARACTER IS
007200*    WALKED BYTE-BY-BYTE FROM ITS END - THE OTHER HALF IS NEVER
007300*    TOUCHED.
007400******************************************************************
007500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007600     MOVE 0 TO L.
007700     IF TEXT1-RIGHT = SPACES
007800         IF TEXT1-MID = SPACE
007900             MOVE TEXT1-LEFT TO TEMP-TXT-LEFT
008000             PERFORM 100-SCAN-LEFT-HALF THRU 100-EXIT
008100                     VARYING WS-SCAN-IDX FROM 127 BY -1
008200                     UNTIL WS-SCAN-IDX < 1 OR L > 0
008300         ELSE
008400             MOVE 128 TO L
008500         END-IF
008600     ELSE
008700         MOVE TEXT1-RIGHT TO TEMP-TXT-RIGHT
008800         PERFORM 200-SCAN-RIGHT-HALF THRU 200-EXIT
008900                 VARYING WS-SCAN-IDX FROM 127 BY -1
009000                 UNTIL WS-SCAN-IDX < 1 OR L > 0
009100     END-IF.
009200     IF TRACE-REQUESTED
009300         DISPLAY "MWSTRLEN TRACE - TRIMMED LENGTH "
009400                 L-TRACE-ALIAS UPON CONSOLE.
009500     ADD L TO RETURN-LTH.
009600     GOBACK.
009700 
009800 100-SCAN-LEFT-HALF.
009900     IF TEMP-TXT-LEFT (WS-SCAN-IDX:1) NOT = SPACE
010000         MOVE WS-SCAN-IDX TO L.
010100 100-EXIT.
010200     EXIT.
010300 
010400 200-SCAN-RIGHT-HALF.
010500     IF TEMP-TXT-RIGHT (WS-SCAN-IDX:1) NOT = SPACE
010600         COMPUTE L = 128 + WS-SCAN-IDX.
010700 200-EXIT.
010800     EXIT.
