000100******************************************************************
000200*  COPYBOOK      MWGTOTWK                                        *
000300*  DESCRIPTION.  GOAL-EVALUATION RUN TOTALS - ONE RECORD WRITTEN  *
000400*                BY MWGOALEV TO THE GOALTOT WORK FILE, CARRYING    *
000500*                THE GOALS-MET EVENT COUNT FORWARD TO MWREPORT'S   *
000600*                GRAND TOTALS LINE.                                *
000700*  MAINTENANCE.                                                  *
000800*    11/14/04 CAL  ORIGINAL COPYBOOK FOR THE GOALTOT WORK FILE     *
000900******************************************************************
001000 01  GOAL-TOTALS-REC.
001100     05  GTW-GOALS-MET-COUNT        PIC 9(7).
001200     05  GTW-GOAL-RECS-REJECTED     PIC 9(5).
001300     05  FILLER                     PIC X(10).
